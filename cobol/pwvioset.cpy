000100**********************************************************************
000200*                                                                    *
000300*    PWVIOSET  --  VIOLATION-SET                                    *
000400*    RESULT OF VALIDATING A PASSWORD AGAINST A POLICY (SPEC         *
000500*    UNIT 4 OUTPUT).  AGE IS DELIBERATELY EXCLUDED - IT IS NEVER     *
001000*    A CONTENT VIOLATION, ONLY A SEPARATE EXPIRATION RESULT.         *
001100*                                                                    *
001200*    92-03-14  BC  ORIGINAL COPYBOOK                                *
001300*                                                                    *
001400**********************************************************************
001500 01  VIOLATION-SET.
001600     05  VS-LENGTH           PIC X(01).
001700         88  VS-LENGTH-VIOLATED      VALUE 'Y'.
001800     05  VS-UPPER            PIC X(01).
001900         88  VS-UPPER-VIOLATED       VALUE 'Y'.
002000     05  VS-LOWER            PIC X(01).
002100         88  VS-LOWER-VIOLATED       VALUE 'Y'.
002200     05  VS-DIGIT            PIC X(01).
002300         88  VS-DIGIT-VIOLATED       VALUE 'Y'.
002400     05  VS-SPECIAL          PIC X(01).
002500         88  VS-SPECIAL-VIOLATED     VALUE 'Y'.
002600     05  VS-REPEAT           PIC X(01).
002700         88  VS-REPEAT-VIOLATED      VALUE 'Y'.
002800     05  VS-USER             PIC X(01).
002900         88  VS-USER-VIOLATED        VALUE 'Y'.
003000     05  FILLER              PIC X(03).
