000100**********************************************************************
000200*                                                                    *
000300*    PWEXPCHK  --  EXPIRATION-CHECK                                 *
000400*    PASSWORD-AGE EXPIRATION REQUEST/RESULT (SPEC UNIT 7).           *
001000*    CURRENT-DATE IS PASSED IN EXPLICITLY - NO WALL-CLOCK READ IS    *
001100*    DONE INSIDE THE RULE ENGINE (SEE NON-GOALS).                    *
001200*                                                                    *
001300*    92-03-14  BC  ORIGINAL COPYBOOK                                *
001400*    99-02-08  BC  Y2K REVIEW - DATES ALREADY CARRIED AS CCYYMMDD    *
001500*                                                                    *
001600**********************************************************************
001700 01  EXPIRATION-CHECK.
001800     05  EC-LAST-CHANGED-DATE.
001900         10  EC-LAST-CHANGED-CCYY    PIC 9(04).
002000         10  EC-LAST-CHANGED-MM      PIC 9(02).
002100         10  EC-LAST-CHANGED-DD      PIC 9(02).
002200     05  EC-CURRENT-DATE.
002300         10  EC-CURRENT-CCYY         PIC 9(04).
002400         10  EC-CURRENT-MM           PIC 9(02).
002500         10  EC-CURRENT-DD           PIC 9(02).
002600     05  EC-AGE-LIMIT-DAYS           PIC S9(05) COMP-3.
002700     05  EC-IS-EXPIRED               PIC X(01).
002800         88  EC-EXPIRED                      VALUE 'Y'.
002900         88  EC-NOT-EXPIRED                  VALUE 'N'.
003000     05  FILLER                      PIC X(05).
