000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PWLEGACY.
000300 AUTHOR.        R S OKONKWO.
000400 INSTALLATION.  SECURITY ADMINISTRATION SYSTEMS.
000500 DATE-WRITTEN.  04/1990.
000600 DATE-COMPILED.
000700 SECURITY.      CLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  OLDER CALL-SIGNATURE WRAPPER KEPT FOR SCREENS THAT STILL USE    *
001200*  THE PRE-1986 PASSWORD-CHANGE INTERFACE.  VERIFIES A NEW/CONFIRM *
001300*  PASSWORD PAIR ON A CHANGE SUBMISSION, OPTIONALLY RE-CHECKS THE  *
001400*  NEW PASSWORD AGAINST A SIMPLIFIED FOUR-RULE SUBSET OF THE       *
001500*  POLICY (ITS OWN INDEPENDENT ASCII-RANGE CHARACTER COUNT, NOT    *
001600*  PWCHRTYP'S), AND BUILDS THE ON-SCREEN REMINDER TEXT LISTING     *
001700*  THE RULES IN FORCE.  ALSO OFFERS A STANDALONE EXPIRATION TEST   *
001800*  EQUIVALENT TO PWRULEVL'S BUT CALLABLE WITHOUT THE FULL POLICY.  *
001810*                                                                  *
001820*  THIS ELEMENT WAS NOT RETIRED WHEN PWRULEVL WAS WRITTEN BECAUSE  *
001830*  SEVERAL DATA-ENTRY SCREENS STILL PASS THE FOUR-FIELD LINKAGE    *
001840*  SET BELOW RATHER THAN THE FULL CONSTRAINT-VALUES TABLE, AND     *
001850*  REWRITING THOSE SCREENS WAS JUDGED NOT COST-JUSTIFIED AGAINST   *
001860*  THE RISK OF A SCREEN-SIDE REGRESSION.  THE FOUR-RULE SUBSET     *
001870*  BELOW IS DELIBERATELY KEPT NARROWER THAN THE CURRENT POLICY SO  *
001880*  THAT A SITE RUNNING BOTH THE OLD AND NEW SCREENS SIDE BY SIDE   *
001890*  NEVER SEES THE OLD SCREEN REJECT SOMETHING THE NEW SCREEN       *
001895*  WOULD HAVE ACCEPTED.                                            *
001900*                                                                  *
002000*J    JCL..                                                        *
002100*     NONE - THIS ELEMENT IS CALLED, NOT JOB-STEPPED.              *
002200*                                                                  *
002300*P    ENTRY PARAMETERS..                                           *
002400*     PWLG-PARMS, PASSWORD-INPUT, CONSTRAINT-VALUES,               *
002500*     EXPIRATION-CHECK, PWLG-REMINDER-TEXT  (SEE LINKAGE)          *
002600*                                                                  *
002700*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002800*     NONE - FAILURE IS REPORTED IN PWLG-MESSAGE, NOT BY ABEND.    *
002900*                                                                  *
003000*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003100*     NONE                                                         *
003200*                                                                  *
003300*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003400*     CV-SUBSCRIPT-CONSTANTS (PWCNSTTB) - FIXED ROW NUMBERS        *
003500*                                                                  *
003600**********************************************************************
003700*                                                                  *
003800*    CHANGE LOG                                                    *
003900*                                                                  *
004000*    90-04-17  RS   ORIGINAL - BLANK/CONFIRM/MATCH CHECKS ONLY      *
004100*    90-07-02  RS   ADDED FOUR-RULE LEGACY POLICY RE-CHECK          *
004200*    91-02-25  DLP  ADDED REMINDER MESSAGE BUILDER                  *
004300*    93-08-30  RS   REQ 5104 - ADDED STANDALONE EXPIRATION TEST     *
004400*                   (SAME RESULT AS THE NEW tooOld PATH WITHOUT     *
004500*                   REQUIRING THE FULL CONSTRAINT-VALUES TABLE)     *
004600*    98-09-21  RS   Y2K REVIEW - NO DATE FIELDS OWNED DIRECTLY BY   *
004700*                   THIS ELEMENT, DEFERS TO EXPIRATION-CHECK       *
004800*    99-01-14  RS   Y2K REVIEW - RECONFIRMED AFTER COPYBOOK AUDIT  *
004900*    03-07-22  RJT  REQ 88341 - SUBSCRIPTS NOW CV-SUB-xxx NAMED     *
005000*                   CONSTANTS INSTEAD OF LITERAL 1-8                *
005100*    08-02-19  TO   REQ 91004 - MIXED-CASE FLAG NOW A SEPARATE      *
005200*                   COMBINED SWITCH, SET WHENEVER EITHER UPPER OR   *
005300*                   LOWER IS REQUIRED, RATHER THAN TWO INDEPENDENT  *
005310*                   UPPER/LOWER TESTS - SIMPLER SCREEN WIRING       *
005400*                                                                  *
005500**********************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-370.
005900 OBJECT-COMPUTER.   IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS PWLG-TRACE-ON
006300          OFF STATUS IS PWLG-TRACE-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 WORKING-STORAGE SECTION.
007100 01  FILLER                  PIC X(32)
007200         VALUE 'PWLEGACY WORKING STORAGE BEGINS'.
007300**********************************************************************
007400*                     READ ONLY CONSTANTS                          *
007500**********************************************************************
007600 01  READ-ONLY-WORK-AREA.
007700     05  BINARY1             COMP PIC S9(04) VALUE +1.
007800     05  WS-DISABLED-AGE     COMP-3 PIC S9(05) VALUE -1.
007900     05  WS-MSG-NAMES.
008000         10  WS-MSG-01   PIC X(40) VALUE
008100             'NEW PASSWORD MAY NOT BE BLANK'.
008200         10  WS-MSG-02   PIC X(40) VALUE
008300             'CONFIRM PASSWORD MAY NOT BE BLANK'.
008400         10  WS-MSG-03   PIC X(40) VALUE
008500             'NEW AND CONFIRM PASSWORDS DO NOT MATCH'.
008600     05  WS-MSG-TABLE REDEFINES WS-MSG-NAMES.
008700         10  WS-MSG-ENTRY    PIC X(40) OCCURS 3 TIMES.
008800     05  WS-SPECIAL-EXAMPLE  PIC X(15)
008900         VALUE '! @ # $ % & * ='.
008950     05  FILLER              PIC X(04).
009000**********************************************************************
009100*                V A R I A B L E   D A T A   A R E A S             *
009200**********************************************************************
009300 01  VARIABLE-WORK-AREA.
009400     05  WS-SUB              PIC S9(04) COMP VALUE +0.
009500     05  WS-NEW-LEN          PIC S9(04) COMP VALUE +0.
009600     05  WS-CONFIRM-LEN      PIC S9(04) COMP VALUE +0.
009700     05  WS-ONE-CHAR         PIC X(01) VALUE SPACE.
009800     05  WS-ONE-CHAR-CODE REDEFINES WS-ONE-CHAR
009900                         PIC 9(03) COMP-3.
010000     05  WS-MIXED-CASE-IND   PIC X(01) VALUE 'N'.
010100         88  WS-MIXED-CASE-REQUIRED     VALUE 'Y'.
010200     05  WS-SPECIAL-REQ-IND  PIC X(01) VALUE 'N'.
010300         88  WS-SPECIAL-REQUIRED        VALUE 'Y'.
010400     05  WS-NUMERIC-REQ-IND  PIC X(01) VALUE 'N'.
010500         88  WS-NUMERIC-REQUIRED        VALUE 'Y'.
010600     05  FILLER              PIC X(08).
010700**********************************************************************
010800*          LEGACY ASCII-RANGE CHARACTER TALLY (UNIT 9)             *
010900*    DELIBERATELY SEPARATE FROM CHAR-COUNTS/PWCHRTYP - THE RANGES  *
011000*    ARE NARROWER AND DO NOT AGREE WITH THE UNIT 3 CLASSIFIER.     *
011010*    A PASSWORD THAT SATISFIES THE UNIT 3 CLASSIFIER IS ALWAYS     *
011020*    ACCEPTED HERE TOO, BUT THE REVERSE IS NOT GUARANTEED - THAT    *
011030*    IS WHY THIS ELEMENT MUST NOT BE RETIRED UNTIL EVERY SCREEN    *
011040*    USING IT IS MOVED TO THE PWRULEVL LINKAGE.                    *
011100**********************************************************************
011200 01  WS-LEGACY-TALLY.
011300     05  WS-LEG-UPPER        PIC 9(03) COMP-3 VALUE 0.
011400     05  WS-LEG-LOWER        PIC 9(03) COMP-3 VALUE 0.
011500     05  WS-LEG-NUMERIC      PIC 9(03) COMP-3 VALUE 0.
011600     05  WS-LEG-SPECIAL      PIC 9(03) COMP-3 VALUE 0.
011605     05  FILLER              PIC X(04).
011610**********************************************************************
011620*          LEGACY USER-SUBSTRING SCAN SCRATCH (UNIT 9)             *
011630**********************************************************************
011640 01  WS-LEGACY-SUBSTRING-AREA.
011650     05  WS-LEG-PASSWORD-UPPER   PIC X(64).
011660     05  WS-LEG-USERNAME-UPPER   PIC X(32).
011670     05  WS-LEG-USERNAME-LEN     PIC S9(04) COMP VALUE +0.
011680     05  WS-LEG-MAX-START        PIC S9(04) COMP VALUE +0.
011690     05  WS-LEG-FOUND-IND        PIC X(01) VALUE 'N'.
011695     05  FILLER                  PIC X(04).
011700**********************************************************************
011800*              JULIAN-DAY CONVERSION SCRATCH (UNIT 7 EQUIVALENT)    *
011900**********************************************************************
012000 01  WS-JULIAN-WORK-AREA.
012100     05  WS-JD-IN-CCYY       PIC 9(04).
012200     05  WS-JD-IN-MM         PIC 9(02).
012300     05  WS-JD-IN-DD         PIC 9(02).
012400     05  WS-JD-IN-NUM REDEFINES WS-JD-IN-CCYY
012500                     PIC 9(08).
012600     05  WS-JD-A             PIC S9(09) COMP.
012700     05  WS-JD-Y             PIC S9(09) COMP.
012800     05  WS-JD-M             PIC S9(09) COMP.
012900     05  WS-JD-RESULT        PIC S9(09) COMP.
013000     05  WS-JDN-CURRENT      PIC S9(09) COMP VALUE +0.
013100     05  WS-JDN-CHANGED      PIC S9(09) COMP VALUE +0.
013200     05  WS-ELAPSED-DAYS     PIC S9(09) COMP VALUE +0.
013250     05  FILLER              PIC X(04).
013300 01  FILLER                  PIC X(32)
013400         VALUE 'PWLEGACY WORKING STORAGE ENDS  '.
013500**********************************************************************
013600*                         LINKAGE SECTION                          *
013700**********************************************************************
013800 LINKAGE SECTION.
013900 01  PWLG-PARMS.
014000     05  PWLG-FUNCTION       PIC X(01).
014100         88  PWLG-VERIFY-SUBMISSION      VALUE '1'.
014200         88  PWLG-VERIFY-AGAINST-POLICY  VALUE '2'.
014300         88  PWLG-BUILD-REMINDER         VALUE '3'.
014400         88  PWLG-CHECK-EXPIRATION       VALUE '4'.
014500     05  PWLG-CHANGE-IN-PROGRESS PIC X(01).
014600         88  PWLG-CHANGE-IN-PROGRESS-YES VALUE 'Y'.
014700     05  PWLG-POLICY-APPLIES     PIC X(01).
014800         88  PWLG-POLICY-APPLIES-YES     VALUE 'Y'.
014900     05  PWLG-MESSAGE-SET        PIC X(01).
015000         88  PWLG-HAS-MESSAGE            VALUE 'Y'.
015100         88  PWLG-NO-MESSAGE             VALUE 'N'.
015200     05  FILLER                  PIC X(05).
015300 01  PWLG-CONFIRM-TEXT       PIC X(64).
015400 01  PWLG-MESSAGE            PIC X(40).
015500 01  PWLG-REMINDER-TEXT.
015600     05  PWLG-REMINDER-LINE  PIC X(60) OCCURS 5 TIMES.
015700     05  FILLER              PIC X(04).
015710 COPY PWPWDREQ.
015720 COPY PWCNSTTB.
015730 COPY PWEXPCHK.
015740*--------------------------------------------------------------------*
015750*    THREE SHARED COPYBOOKS, ONE PER DATA SHAPE THIS ELEMENT NEEDS - *
015760*    PWPWDREQ FOR THE PASSWORD/USERNAME PAIR, PWCNSTTB FOR THE       *
015770*    EIGHT POLICY CONSTRAINT VALUES AND THEIR SITE DEFAULTS, AND     *
015780*    PWEXPCHK FOR THE EXPIRATION DATES - THE SAME THREE LAYOUTS      *
015790*    PWRULEVL AND PWRULEDR USE, SO A POLICY-ADMINISTRATION SCREEN    *
015800*    CAN BUILD ONE SET OF LINKAGE RECORDS AND HAND THEM TO EITHER    *
015810*    THE CURRENT OR THE LEGACY VALIDATION PATH WITHOUT REBUILDING    *
015820*    ANYTHING.                                                      *
015830*--------------------------------------------------------------------*
016000**********************************************************************
016100*                        PROCEDURE DIVISION                        *
016200**********************************************************************
016300 PROCEDURE DIVISION USING PWLG-PARMS
016400                          PWLG-CONFIRM-TEXT
016500                          PWLG-MESSAGE
016600                          PWLG-REMINDER-TEXT
016700                          PASSWORD-INPUT
016800                          CONSTRAINT-VALUES
016900                          EXPIRATION-CHECK.
017000**********************************************************************
017100*                   0000-CONTROL-PROCESS                           *
017200*    FOUR-WAY FUNCTION SWITCH.  THE CALLER SETS PWLG-FUNCTION       *
017300*    BEFORE EVERY CALL - THIS ELEMENT DOES NOT REMEMBER STATE       *
017400*    BETWEEN CALLS, SO A SCREEN THAT NEEDS BOTH A SUBMISSION        *
017500*    CHECK AND A REMINDER MUST CALL TWICE WITH '1' AND THEN '3'.    *
017600**********************************************************************
017700 0000-CONTROL-PROCESS.
017800     EVALUATE TRUE
017900         WHEN PWLG-VERIFY-SUBMISSION
018000             PERFORM 1000-VERIFY-SUBMISSION
018100                 THRU 1099-VERIFY-SUBMISSION-EXIT
018200         WHEN PWLG-VERIFY-AGAINST-POLICY
018300             PERFORM 2000-VERIFY-AGAINST-POLICY
018400                 THRU 2099-VERIFY-AGAINST-POLICY-EXIT
018500         WHEN PWLG-BUILD-REMINDER
018600             PERFORM 3000-BUILD-REMINDER
018700                 THRU 3099-BUILD-REMINDER-EXIT
018800         WHEN PWLG-CHECK-EXPIRATION
018900             PERFORM 4000-CHECK-EXPIRATION
019000                 THRU 4099-CHECK-EXPIRATION-EXIT
019100     END-EVALUATE.
019200     GOBACK.
019300**********************************************************************
019400*                 1000-VERIFY-SUBMISSION                          *
019500*    UNIT 8 - BLANK/CONFIRM/MATCH CHECKS, THEN (IF A CHANGE IS IN   *
019600*    PROGRESS AND A POLICY APPLIES) THE LEGACY POLICY RE-CHECK.     *
019700*    THE THREE BLANK/MATCH CHECKS RUN REGARDLESS OF WHETHER A       *
019800*    POLICY APPLIES, BECAUSE AN EMPTY OR MISMATCHED CONFIRMATION    *
019900*    IS A DATA-ENTRY ERROR, NOT A POLICY VIOLATION, AND IS REPORTED *
019910*    WITH ITS OWN WORDING RATHER THAN A POLICY REMINDER.            *
020000**********************************************************************
020100 1000-VERIFY-SUBMISSION.
020200     SET PWLG-NO-MESSAGE TO TRUE.
020300     MOVE SPACES TO PWLG-MESSAGE.
020400     PERFORM 1010-TRIM-NEW-LEN THRU 1019-TRIM-NEW-LEN-EXIT.
020500     PERFORM 1020-TRIM-CONFIRM-LEN THRU 1029-TRIM-CONFIRM-LEN-EXIT.
020600     IF WS-NEW-LEN = 0
020700         MOVE WS-MSG-01 TO PWLG-MESSAGE
020800         SET PWLG-HAS-MESSAGE TO TRUE
020900         GO TO 1099-VERIFY-SUBMISSION-EXIT
021000     END-IF.
021100     IF WS-CONFIRM-LEN = 0
021200         MOVE WS-MSG-02 TO PWLG-MESSAGE
021300         SET PWLG-HAS-MESSAGE TO TRUE
021400         GO TO 1099-VERIFY-SUBMISSION-EXIT
021500     END-IF.
021600     IF PI-PASSWORD-TEXT NOT = PWLG-CONFIRM-TEXT
021700         MOVE WS-MSG-03 TO PWLG-MESSAGE
021800         SET PWLG-HAS-MESSAGE TO TRUE
021900         GO TO 1099-VERIFY-SUBMISSION-EXIT
022000     END-IF.
022100     IF PWLG-CHANGE-IN-PROGRESS-YES AND PWLG-POLICY-APPLIES-YES
022200         PERFORM 2000-VERIFY-AGAINST-POLICY
022300             THRU 2099-VERIFY-AGAINST-POLICY-EXIT
022400     END-IF.
022500 1099-VERIFY-SUBMISSION-EXIT.
022600     EXIT.
022700**********************************************************************
022800*                                                                  *
022810*    THE GO TO'S ABOVE ARE DELIBERATE, NOT LEFTOVER STYLE - EACH    *
022820*    OF THE THREE DATA-ENTRY CHECKS IS A HARD STOP, AND FALLING     *
022830*    THROUGH TO THE POLICY RE-CHECK AFTER A BLANK OR MISMATCH       *
022840*    WOULD RISK OVERWRITING PWLG-MESSAGE WITH A LESS USEFUL         *
022850*    REMINDER BEFORE THE OPERATOR EVER SEES THE BLANK/MISMATCH      *
022860*    MESSAGE.                                                      *
022870*                                                                  *
022880**********************************************************************
022900*                1010-TRIM-NEW-LEN                                *
023000*    SCANS BACKWARD FROM COLUMN 64 TO FIND THE LAST NON-BLANK       *
023100*    CHARACTER.  A PASSWORD FIELD IS SPACE-PADDED ON THE RIGHT BY   *
023200*    THE CALLING SCREEN, SO TRAILING SPACES ARE NOT PART OF THE     *
023300*    SUBMITTED PASSWORD.                                           *
023400**********************************************************************
023500 1010-TRIM-NEW-LEN.
023600     MOVE 64 TO WS-NEW-LEN.
023700     PERFORM 1015-BACK-UP-NEW-LEN
023800         UNTIL WS-NEW-LEN = 0
023900            OR PI-PASSWORD-TEXT (WS-NEW-LEN : 1) NOT = SPACE.
024000 1019-TRIM-NEW-LEN-EXIT.
024100     EXIT.
024110*--------------------------------------------------------------------*
024120*    WS-NEW-LEN IS LEFT AT ZERO FOR AN ALL-BLANK SUBMISSION RATHER   *
024130*    THAN GOING NEGATIVE - THE LOOP CONDITION STOPS THE MOMENT THE   *
024140*    SUBSCRIPT REACHES ZERO, BEFORE THE REFERENCE MODIFICATION ON    *
024150*    THE NEXT LINE WOULD EVER BE EVALUATED WITH A ZERO LENGTH.       *
024160*--------------------------------------------------------------------*
024200 1015-BACK-UP-NEW-LEN.
024300     SUBTRACT 1 FROM WS-NEW-LEN.
024310*--------------------------------------------------------------------*
024320*    A ONE-LINE PARAGRAPH LIKE THIS ONE IS PERFORMED RATHER THAN      *
024330*    WRITTEN INLINE BECAUSE THE SHOP'S STANDARD IS THAT A LOOP        *
024340*    BODY ALWAYS LIVES IN ITS OWN PARAGRAPH, NO MATTER HOW SMALL -    *
024350*    IT KEEPS EVERY LOOP IN THE PROGRAM FINDABLE BY PARAGRAPH NAME    *
024360*    RATHER THAN BY HUNTING FOR AN IN-LINE PERFORM BLOCK.             *
024370*--------------------------------------------------------------------*
024400**********************************************************************
024500*                1020-TRIM-CONFIRM-LEN                            *
024600*    SAME TECHNIQUE AS 1010 ABOVE, APPLIED TO THE CONFIRMATION      *
024700*    FIELD.  KEPT AS A SEPARATE PARAGRAPH RATHER THAN A SHARED      *
024800*    SUBROUTINE BECAUSE THE TWO FIELDS LIVE IN DIFFERENT LINKAGE    *
024900*    RECORDS (PASSWORD-INPUT VERSUS PWLG-PARMS) AND A COMMON        *
024910*    ROUTINE WOULD NEED AN EXTRA REFERENCE-MODIFIED PARAMETER.       *
025000**********************************************************************
025100 1020-TRIM-CONFIRM-LEN.
025200     MOVE 64 TO WS-CONFIRM-LEN.
025300     PERFORM 1025-BACK-UP-CONFIRM-LEN
025400         UNTIL WS-CONFIRM-LEN = 0
025500            OR PWLG-CONFIRM-TEXT (WS-CONFIRM-LEN : 1) NOT = SPACE.
025600 1029-TRIM-CONFIRM-LEN-EXIT.
025700     EXIT.
025710*--------------------------------------------------------------------*
025720*    MIRRORS 1019 ABOVE FOR THE CONFIRMATION FIELD.  KEPT AS ITS      *
025730*    OWN PAIR OF PARAGRAPHS RATHER THAN SHARING 1010/1015 BECAUSE     *
025740*    THE TWO TRIM OPERATIONS READ FROM DIFFERENT LINKAGE RECORDS     *
025750*    AND A SHARED PARAGRAPH WOULD NEED A REFERENCE-MODIFIED          *
025760*    PARAMETER THAT THIS COMPILER LEVEL DOES NOT SUPPORT CLEANLY      *
025770*    ACROSS A LINKAGE SECTION BOUNDARY.                              *
025780*--------------------------------------------------------------------*
025800 1025-BACK-UP-CONFIRM-LEN.
025900     SUBTRACT 1 FROM WS-CONFIRM-LEN.
025910*--------------------------------------------------------------------*
025920*    SEE THE NOTE AT 1015-BACK-UP-NEW-LEN ABOVE - SAME HOUSE RULE,    *
025930*    SAME REASONING, APPLIED TO THE CONFIRM-PASSWORD TRIM LOOP.      *
025940*--------------------------------------------------------------------*
026000**********************************************************************
026100*               2000-VERIFY-AGAINST-POLICY                        *
026200*    UNIT 9 - THE FOUR-RULE LEGACY SUBSET (LENGTH, USER-SUBSTRING, *
026300*    MIXED CASE, NUMERIC, SPECIAL), USING ITS OWN ASCII-RANGE       *
026400*    COUNT RATHER THAN CHAR-COUNTS.                                *
026500*    EACH RULE, ON FAILURE, BUILDS THE FULL REMINDER TEXT (NOT      *
026600*    JUST THE ONE LINE FOR THE RULE THAT FAILED) BECAUSE THE        *
026700*    SCREEN THIS ELEMENT SERVES HAS ROOM FOR THE WHOLE REMINDER     *
026800*    BLOCK AND THE OPERATOR TOLD US ONCE IS ENOUGH - NO NEED TO     *
026900*    MAKE THE USER RE-SUBMIT REPEATEDLY TO DISCOVER EACH RULE.      *
027000**********************************************************************
027100 2000-VERIFY-AGAINST-POLICY.
027200     SET PWLG-NO-MESSAGE TO TRUE.
027300     MOVE SPACES TO PWLG-MESSAGE.
027400     PERFORM 2100-COUNT-CHARS THRU 2199-COUNT-CHARS-EXIT.
027500     MOVE 'N' TO WS-MIXED-CASE-IND.
027600     MOVE 'N' TO WS-NUMERIC-REQ-IND.
027700     MOVE 'N' TO WS-SPECIAL-REQ-IND.
027800     IF CV-VALUE (CV-SUB-UPPER) NOT = CV-DEFAULT (CV-SUB-UPPER)
027900         OR CV-VALUE (CV-SUB-LOWER) NOT = CV-DEFAULT (CV-SUB-LOWER)
028000         SET WS-MIXED-CASE-REQUIRED TO TRUE
028100     END-IF.
028200     IF CV-VALUE (CV-SUB-DIGIT) NOT = CV-DEFAULT (CV-SUB-DIGIT)
028300         SET WS-NUMERIC-REQUIRED TO TRUE
028400     END-IF.
028500     IF CV-VALUE (CV-SUB-SPECIAL) NOT = CV-DEFAULT (CV-SUB-SPECIAL)
028600         SET WS-SPECIAL-REQUIRED TO TRUE
028700     END-IF.
028800     IF PI-PASSWORD-LEN < CV-VALUE (CV-SUB-LENGTH)
028900         PERFORM 3000-BUILD-REMINDER THRU 3099-BUILD-REMINDER-EXIT
029000         SET PWLG-HAS-MESSAGE TO TRUE
029100         GO TO 2099-VERIFY-AGAINST-POLICY-EXIT
029200     END-IF.
029300     IF CV-VALUE (CV-SUB-USER) NOT = CV-DEFAULT (CV-SUB-USER)
029400         AND PI-USERNAME-SUPPLIED
029500         PERFORM 2200-CHECK-USER-SUBSTRING
029600             THRU 2299-CHECK-USER-SUBSTRING-EXIT
029700         IF WS-LEG-FOUND-IND = 'Y'
029800             PERFORM 3000-BUILD-REMINDER
029900                 THRU 3099-BUILD-REMINDER-EXIT
030000             SET PWLG-HAS-MESSAGE TO TRUE
030100             GO TO 2099-VERIFY-AGAINST-POLICY-EXIT
030200         END-IF
030300     END-IF.
030400     IF WS-MIXED-CASE-REQUIRED
030500         AND WS-LEG-UPPER < CV-VALUE (CV-SUB-UPPER)
030600         PERFORM 3000-BUILD-REMINDER THRU 3099-BUILD-REMINDER-EXIT
030700         SET PWLG-HAS-MESSAGE TO TRUE
030800         GO TO 2099-VERIFY-AGAINST-POLICY-EXIT
030900     END-IF.
031000     IF WS-MIXED-CASE-REQUIRED
031100         AND WS-LEG-LOWER < CV-VALUE (CV-SUB-LOWER)
031200         PERFORM 3000-BUILD-REMINDER THRU 3099-BUILD-REMINDER-EXIT
031300         SET PWLG-HAS-MESSAGE TO TRUE
031400         GO TO 2099-VERIFY-AGAINST-POLICY-EXIT
031500     END-IF.
031600     IF WS-NUMERIC-REQUIRED
031700         AND WS-LEG-NUMERIC < CV-VALUE (CV-SUB-DIGIT)
031800         PERFORM 3000-BUILD-REMINDER THRU 3099-BUILD-REMINDER-EXIT
031900         SET PWLG-HAS-MESSAGE TO TRUE
032000         GO TO 2099-VERIFY-AGAINST-POLICY-EXIT
032100     END-IF.
032200     IF WS-SPECIAL-REQUIRED
032300         AND WS-LEG-SPECIAL < CV-VALUE (CV-SUB-SPECIAL)
032400         PERFORM 3000-BUILD-REMINDER THRU 3099-BUILD-REMINDER-EXIT
032500         SET PWLG-HAS-MESSAGE TO TRUE
032600     END-IF.
032700 2099-VERIFY-AGAINST-POLICY-EXIT.
032800     EXIT.
032900**********************************************************************
033000*                                                                  *
033010*    NOTE ON ORDER - LENGTH IS TESTED FIRST BECAUSE A TOO-SHORT     *
033020*    PASSWORD CANNOT POSSIBLY CONTAIN THE USER NAME AS A            *
033030*    SUBSTRING WHEN THE USER NAME IS LONGER THAN THE PASSWORD,      *
033040*    AND THE OLD SCREEN'S HELP TEXT ALWAYS LED WITH THE LENGTH      *
033050*    RULE, SO THE FIRST REMINDER A USER EVER SAW MATCHED WHAT THE   *
033060*    SCREEN'S STATIC HELP TEXT ALREADY TOLD THEM.                   *
033070*                                                                  *
033080**********************************************************************
033100*                  2100-COUNT-CHARS                               *
033200*    UNIT 9 BUSINESS RULE - RAW CHARACTER-CODE RANGE COUNTING,     *
033300*    INDEPENDENT OF PWCHRTYP.  UPPER 65-90, LOWER 97-122,          *
033400*    NUMERIC 48-57, SPECIAL 33-47/58-64/92-96/126 ONLY.            *
033500**********************************************************************
033600 2100-COUNT-CHARS.
033700     MOVE 0 TO WS-LEG-UPPER WS-LEG-LOWER
033800               WS-LEG-NUMERIC WS-LEG-SPECIAL.
033900     PERFORM 2110-COUNT-ONE-CHAR
034000         VARYING WS-SUB FROM 1 BY 1
034100         UNTIL WS-SUB > PI-PASSWORD-LEN.
034200 2199-COUNT-CHARS-EXIT.
034300     EXIT.
034310*--------------------------------------------------------------------*
034320*    THE FOUR LEGACY COUNTERS ARE RESET TO ZERO AT THE TOP OF 2100   *
034330*    RATHER THAN IN WORKING-STORAGE VALUE CLAUSES ALONE, SINCE THIS  *
034340*    PARAGRAPH CAN BE PERFORMED MORE THAN ONCE IN A SINGLE RUN OF    *
034350*    THE PROGRAM WHEN A SCREEN CALLS VERIFY-AGAINST-POLICY FOR       *
034360*    BOTH A NEW AND THEN A RETYPED PASSWORD IN THE SAME TRANSACTION. *
034370*--------------------------------------------------------------------*
034400**********************************************************************
034500*                 2110-COUNT-ONE-CHAR                             *
034600*    THE RANGE TEST BELOW USES THE NATIVE EBCDIC-COLLATING CODE     *
034700*    POINTS FOR THE US ENGLISH CHARACTER SET THIS SHOP RUNS ON -    *
034800*    IT IS NOT AN ASCII TABLE DESPITE THE PARAGRAPH HEADER ABOVE    *
034900*    CALLING IT ONE; THE HEADER WORDING PREDATES THE CURRENT        *
035000*    PLATFORM AND WAS NEVER CORRECTED SINCE THE NUMERIC RANGES      *
035100*    STILL BEHAVE AS THE ORIGINAL PROGRAMMER INTENDED.              *
035200**********************************************************************
035300 2110-COUNT-ONE-CHAR.
035400     MOVE PI-PASSWORD-TEXT (WS-SUB : 1) TO WS-ONE-CHAR.
035500     EVALUATE TRUE
035600         WHEN WS-ONE-CHAR-CODE >= 65 AND WS-ONE-CHAR-CODE <= 90
035700             ADD 1 TO WS-LEG-UPPER
035800         WHEN WS-ONE-CHAR-CODE >= 97 AND WS-ONE-CHAR-CODE <= 122
035900             ADD 1 TO WS-LEG-LOWER
036000         WHEN WS-ONE-CHAR-CODE >= 48 AND WS-ONE-CHAR-CODE <= 57
036100             ADD 1 TO WS-LEG-NUMERIC
036200         WHEN WS-ONE-CHAR-CODE >= 33 AND WS-ONE-CHAR-CODE <= 47
036300             ADD 1 TO WS-LEG-SPECIAL
036400         WHEN WS-ONE-CHAR-CODE >= 58 AND WS-ONE-CHAR-CODE <= 64
036500             ADD 1 TO WS-LEG-SPECIAL
036600         WHEN WS-ONE-CHAR-CODE >= 92 AND WS-ONE-CHAR-CODE <= 96
036700             ADD 1 TO WS-LEG-SPECIAL
036800         WHEN WS-ONE-CHAR-CODE = 126
036900             ADD 1 TO WS-LEG-SPECIAL
037000     END-EVALUATE.
037100 2199-COUNT-ONE-CHAR-EXIT.
037200     EXIT.
037210*--------------------------------------------------------------------*
037220*    A CHARACTER THAT FALLS OUTSIDE ALL SIX LISTED RANGES (FOR        *
037230*    EXAMPLE A CONTROL CODE) IS SIMPLY NOT TALLIED ANYWHERE - THE     *
037240*    FOUR LEGACY COUNTERS NEED NOT SUM TO PI-PASSWORD-LEN, UNLIKE     *
037250*    THE UNIT 3 CLASSIFIER WHICH ACCOUNTS FOR EVERY CHARACTER.        *
037260*--------------------------------------------------------------------*
037300**********************************************************************
037400*                2200-CHECK-USER-SUBSTRING                       *
037500*    CASE-INSENSITIVE SUBSTRING SEARCH, SAME METHOD AS PWRULEVL'S  *
037600*    1700-CHECK-USER BUT KEPT LOCAL - THIS ELEMENT HAS NO LINKAGE  *
037700*    TO PWRULEVL'S WORKING STORAGE.  RESULT IN WS-LEG-FOUND-IND.   *
037800*    THE INSPECT/CONVERTING PAIR BELOW UPPERCASES BOTH THE          *
037900*    PASSWORD AND THE USER NAME INTO SCRATCH COPIES SO THE ORIGINAL *
038000*    LINKAGE FIELDS ARE NEVER ALTERED - A CALLER THAT LOGS THE      *
038100*    SUBMITTED PASSWORD ON FAILURE MUST SEE IT EXACTLY AS TYPED.    *
038200**********************************************************************
038300 2200-CHECK-USER-SUBSTRING.
038400     MOVE 'N' TO WS-LEG-FOUND-IND.
038500     MOVE PI-PASSWORD-TEXT TO WS-LEG-PASSWORD-UPPER.
038600     MOVE PI-USERNAME-TEXT TO WS-LEG-USERNAME-UPPER.
038700     INSPECT WS-LEG-PASSWORD-UPPER
038800         CONVERTING
038900         'abcdefghijklmnopqrstuvwxyz'
039000         TO
039100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039200     INSPECT WS-LEG-USERNAME-UPPER
039300         CONVERTING
039400         'abcdefghijklmnopqrstuvwxyz'
039500         TO
039600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039700     MOVE 32 TO WS-LEG-USERNAME-LEN.
039800     PERFORM 2210-TRIM-USERNAME-LEN
039900         UNTIL WS-LEG-USERNAME-LEN = 0
040000            OR WS-LEG-USERNAME-UPPER (WS-LEG-USERNAME-LEN : 1)
040100               NOT = SPACE.
040200     IF WS-LEG-USERNAME-LEN > 0
040300         AND PI-PASSWORD-LEN >= WS-LEG-USERNAME-LEN
040400         COMPUTE WS-LEG-MAX-START =
040500             PI-PASSWORD-LEN - WS-LEG-USERNAME-LEN + 1
040600         PERFORM 2220-TRY-ONE-START
040700             VARYING WS-SUB FROM 1 BY 1
040800             UNTIL WS-SUB > WS-LEG-MAX-START
040900                OR WS-LEG-FOUND-IND = 'Y'
041000     END-IF.
041100 2299-CHECK-USER-SUBSTRING-EXIT.
041200     EXIT.
041210*--------------------------------------------------------------------*
041220*    WS-LEG-MAX-START IS COMPUTED ONLY WHEN THE PASSWORD IS AT       *
041230*    LEAST AS LONG AS THE USER NAME - OTHERWISE THE SUBTRACTION      *
041240*    WOULD GO NEGATIVE AND THE SUBSEQUENT PERFORM WOULD NEVER        *
041250*    EXECUTE ANYWAY, SO THE GUARD IS BELT-AND-SUSPENDERS RATHER      *
041260*    THAN STRICTLY REQUIRED, BUT IT WAS ADDED AFTER AN EARLY TEST    *
041270*    RUN TRIPPED A SIZE ERROR ON THE COMPUTE STATEMENT.              *
041280*--------------------------------------------------------------------*
041300**********************************************************************
041400*                  2210-TRIM-USERNAME-LEN                        *
041500*    AN EMPTY OR ALL-BLANK USER NAME TRIMS TO ZERO, WHICH SKIPS     *
041600*    THE SEARCH LOOP BELOW ENTIRELY RATHER THAN MATCHING EVERY      *
041700*    PASSWORD AGAINST A ZERO-LENGTH SUBSTRING.                     *
041800**********************************************************************
041900 2210-TRIM-USERNAME-LEN.
042000     SUBTRACT 1 FROM WS-LEG-USERNAME-LEN.
042100**********************************************************************
042200*                   2220-TRY-ONE-START                           *
042300*    BRUTE-FORCE SLIDING COMPARE - FINE FOR A 32-BYTE USER NAME     *
042400*    AGAINST A 64-BYTE PASSWORD, NOT WORTH REPLACING WITH A         *
042500*    SMARTER SEARCH ALGORITHM FOR FIELDS THIS SHORT.                *
042600**********************************************************************
042700 2220-TRY-ONE-START.
042800     IF WS-LEG-PASSWORD-UPPER (WS-SUB : WS-LEG-USERNAME-LEN)
042900             = WS-LEG-USERNAME-UPPER (1 : WS-LEG-USERNAME-LEN)
043000         MOVE 'Y' TO WS-LEG-FOUND-IND
043100     END-IF.
043200**********************************************************************
043300*                  3000-BUILD-REMINDER                            *
043400*    UNIT 10 - ASSEMBLES THE MULTI-LINE REMINDER TEXT FROM THE      *
043500*    CURRENT POLICY.  LINES NOT NEEDED ARE LEFT BLANK.              *
043600*    THE LENGTH LINE IS ALWAYS BUILT FIRST AND UNCONDITIONALLY,     *
043700*    SINCE EVERY POLICY THIS ELEMENT SUPPORTS HAS A LENGTH FLOOR;    *
043800*    THE REMAINING LINES ARE BUILT ONLY WHEN THEIR RULE DIFFERS     *
043900*    FROM THE SITE DEFAULT, SO A SITE RUNNING THE OUT-OF-THE-BOX    *
044000*    DEFAULTS SEES A SHORT, UNCLUTTERED REMINDER.                   *
044100**********************************************************************
044200 3000-BUILD-REMINDER.
044300     MOVE SPACES TO PWLG-REMINDER-TEXT.
044400     STRING 'PASSWORD MUST BE AT LEAST ' DELIMITED BY SIZE
044500            CV-VALUE (CV-SUB-LENGTH) DELIMITED BY SIZE
044600            ' CHARACTERS LONG' DELIMITED BY SIZE
044700            INTO PWLG-REMINDER-LINE (1).
044800     MOVE 2 TO WS-SUB.
044900     IF CV-VALUE (CV-SUB-USER) NOT = CV-DEFAULT (CV-SUB-USER)
045000         STRING 'PASSWORD MAY NOT CONTAIN YOUR USER NAME'
045100                DELIMITED BY SIZE
045200                INTO PWLG-REMINDER-LINE (WS-SUB)
045300         ADD 1 TO WS-SUB
045400     END-IF.
045500     IF CV-VALUE (CV-SUB-UPPER) NOT = CV-DEFAULT (CV-SUB-UPPER)
045600         OR CV-VALUE (CV-SUB-LOWER) NOT = CV-DEFAULT (CV-SUB-LOWER)
045700         PERFORM 3100-BUILD-MIXED-CASE-LINE
045800             THRU 3199-BUILD-MIXED-CASE-LINE-EXIT
045900         ADD 1 TO WS-SUB
046000     END-IF.
046100     IF CV-VALUE (CV-SUB-DIGIT) NOT = CV-DEFAULT (CV-SUB-DIGIT)
046200         PERFORM 3200-BUILD-NUMERIC-LINE
046300             THRU 3299-BUILD-NUMERIC-LINE-EXIT
046400         ADD 1 TO WS-SUB
046500     END-IF.
046600     IF CV-VALUE (CV-SUB-SPECIAL) NOT = CV-DEFAULT (CV-SUB-SPECIAL)
046700         PERFORM 3300-BUILD-SPECIAL-LINE
046800             THRU 3399-BUILD-SPECIAL-LINE-EXIT
046900     END-IF.
047000 3099-BUILD-REMINDER-EXIT.
047100     EXIT.
047110*--------------------------------------------------------------------*
047120*    WS-SUB IS USED HERE AS A LINE NUMBER, NOT A CHARACTER           *
047130*    SUBSCRIPT - IT IS THE SAME WORKING-STORAGE FIELD THE 2100        *
047140*    AND 2200 PARAGRAPHS ABOVE USE FOR CHARACTER SCANNING, BUT       *
047150*    SINCE THIS PARAGRAPH IS NEVER ACTIVE AT THE SAME TIME AS A      *
047160*    CHARACTER SCAN, SHARING THE ONE SCRATCH FIELD SAVES A           *
047170*    WORKING-STORAGE DEFINITION WITHOUT RISKING A COLLISION.         *
047180*--------------------------------------------------------------------*
047200**********************************************************************
047300*              3100-BUILD-MIXED-CASE-LINE                        *
047400*    PLURALIZES "CHARACTER" CORRECTLY WHEN BOTH MINIMUMS ARE 1.     *
047500*    ANYTHING ABOVE 1 USES THE PLURAL FORM UNCONDITIONALLY - THE    *
047600*    SHOP NEVER RECEIVED A COMPLAINT ABOUT "2 CHARACTERS" READING   *
047700*    AWKWARDLY, SO NO FURTHER GRAMMAR LOGIC WAS EVER ADDED HERE.    *
047800**********************************************************************
047900 3100-BUILD-MIXED-CASE-LINE.
048000     IF CV-VALUE (CV-SUB-UPPER) = 1 AND CV-VALUE (CV-SUB-LOWER) = 1
048100         STRING 'PASSWORD MUST CONTAIN AT LEAST 1 UPPERCASE '
048200                'CHARACTER AND 1 LOWERCASE CHARACTER'
048300                DELIMITED BY SIZE
048400                INTO PWLG-REMINDER-LINE (WS-SUB)
048500     ELSE
048600         STRING 'PASSWORD MUST CONTAIN AT LEAST '
048700                CV-VALUE (CV-SUB-UPPER) DELIMITED BY SIZE
048800                ' UPPERCASE AND ' DELIMITED BY SIZE
048900                CV-VALUE (CV-SUB-LOWER) DELIMITED BY SIZE
049000                ' LOWERCASE CHARACTERS' DELIMITED BY SIZE
049100                INTO PWLG-REMINDER-LINE (WS-SUB)
049200     END-IF.
049300 3199-BUILD-MIXED-CASE-LINE-EXIT.
049400     EXIT.
049500**********************************************************************
049600*               3200-BUILD-NUMERIC-LINE                          *
049700*    SAME SINGULAR/PLURAL TREATMENT AS 3100 ABOVE, FOR THE DIGIT    *
049800*    RULE ONLY - THERE IS NO "AT LEAST 1 DIGITS" WORDING BUG HERE.  *
049900**********************************************************************
050000 3200-BUILD-NUMERIC-LINE.
050100     IF CV-VALUE (CV-SUB-DIGIT) = 1
050200         STRING 'PASSWORD MUST CONTAIN AT LEAST 1 DIGIT'
050300                DELIMITED BY SIZE
050400                INTO PWLG-REMINDER-LINE (WS-SUB)
050500     ELSE
050600         STRING 'PASSWORD MUST CONTAIN AT LEAST '
050700                CV-VALUE (CV-SUB-DIGIT) DELIMITED BY SIZE
050800                ' DIGITS' DELIMITED BY SIZE
050900                INTO PWLG-REMINDER-LINE (WS-SUB)
051000     END-IF.
051100 3299-BUILD-NUMERIC-LINE-EXIT.
051200     EXIT.
051300**********************************************************************
051400*               3300-BUILD-SPECIAL-LINE                          *
051500*    WS-SPECIAL-EXAMPLE CARRIES A FIXED SAMPLE OF PUNCTUATION SO     *
051600*    THE REMINDER NEVER HAS TO ENUMERATE THE FULL SPECIAL-CHARACTER *
051700*    SET - THE SAMPLE IS DELIBERATELY SHORT SO THE LINE FITS THE    *
051800*    60-BYTE PWLG-REMINDER-LINE WITH ROOM FOR THE TRAILING CLAUSE.  *
051900**********************************************************************
052000 3300-BUILD-SPECIAL-LINE.
052100     IF CV-VALUE (CV-SUB-SPECIAL) = 1
052200         STRING 'PASSWORD MUST CONTAIN AT LEAST 1 SPECIAL '
052300                'CHARACTER, FOR EXAMPLE ' DELIMITED BY SIZE
052400                WS-SPECIAL-EXAMPLE DELIMITED BY SIZE
052500                ' - SPACES ARE NOT ALLOWED' DELIMITED BY SIZE
052600                INTO PWLG-REMINDER-LINE (WS-SUB)
052700     ELSE
052800         STRING 'PASSWORD MUST CONTAIN AT LEAST '
052900                CV-VALUE (CV-SUB-SPECIAL) DELIMITED BY SIZE
053000                ' SPECIAL CHARACTERS, FOR EXAMPLE ' DELIMITED BY SIZE
053100                WS-SPECIAL-EXAMPLE DELIMITED BY SIZE
053200                ' - SPACES ARE NOT ALLOWED' DELIMITED BY SIZE
053300                INTO PWLG-REMINDER-LINE (WS-SUB)
053400     END-IF.
053500 3399-BUILD-SPECIAL-LINE-EXIT.
053600     EXIT.
053700**********************************************************************
053800*                 4000-CHECK-EXPIRATION                          *
053900*    LEGACY isPasswordExpired EQUIVALENT - SAME RULE AS PWRULEVL'S *
054000*    2000-CHECK-EXPIRATION, CALLABLE WITHOUT THE FULL POLICY.      *
054100*    THE DISABLED-AGE SENTINEL (-1) IS TESTED FIRST SO A SITE THAT  *
054200*    HAS TURNED OFF EXPIRATION ALTOGETHER NEVER PAYS FOR THE        *
054300*    JULIAN-DAY ARITHMETIC BELOW.                                  *
054400**********************************************************************
054500 4000-CHECK-EXPIRATION.
054600     IF EC-AGE-LIMIT-DAYS = WS-DISABLED-AGE
054700         SET EC-NOT-EXPIRED TO TRUE
054800     ELSE
054900         MOVE EC-CURRENT-CCYY TO WS-JD-IN-CCYY
055000         MOVE EC-CURRENT-MM   TO WS-JD-IN-MM
055100         MOVE EC-CURRENT-DD   TO WS-JD-IN-DD
055200         PERFORM 4050-COMPUTE-JULIAN-DAY
055300             THRU 4059-COMPUTE-JULIAN-DAY-EXIT
055400         MOVE WS-JD-RESULT TO WS-JDN-CURRENT
055500         MOVE EC-LAST-CHANGED-CCYY TO WS-JD-IN-CCYY
055600         MOVE EC-LAST-CHANGED-MM   TO WS-JD-IN-MM
055700         MOVE EC-LAST-CHANGED-DD   TO WS-JD-IN-DD
055800         PERFORM 4050-COMPUTE-JULIAN-DAY
055900             THRU 4059-COMPUTE-JULIAN-DAY-EXIT
056000         MOVE WS-JD-RESULT TO WS-JDN-CHANGED
056100         COMPUTE WS-ELAPSED-DAYS =
056200             WS-JDN-CURRENT - WS-JDN-CHANGED
056300         IF WS-ELAPSED-DAYS > EC-AGE-LIMIT-DAYS
056400             SET EC-EXPIRED TO TRUE
056500         ELSE
056600             SET EC-NOT-EXPIRED TO TRUE
056700         END-IF
056800     END-IF.
056900 4099-CHECK-EXPIRATION-EXIT.
057000     EXIT.
057100**********************************************************************
057200*              4050-COMPUTE-JULIAN-DAY                           *
057300*    STANDARD FLIEGEL AND VAN FLANDERN INTEGER JULIAN-DAY-NUMBER    *
057400*    CONVERSION, CARRIED HERE UNCHANGED FROM THE ORIGINAL 1990      *
057500*    WRITE-UP SO THAT PWLEGACY AND PWRULEVL ALWAYS AGREE ON         *
057600*    ELAPSED-DAY ARITHMETIC EVEN THOUGH THE TWO ELEMENTS HOLD NO    *
057700*    LINKAGE IN COMMON AND CANNOT SHARE A COPYBOOK FOR IT.          *
057800**********************************************************************
057900 4050-COMPUTE-JULIAN-DAY.
058000     COMPUTE WS-JD-A = (14 - WS-JD-IN-MM) / 12.
058100     COMPUTE WS-JD-Y = WS-JD-IN-CCYY + 4800 - WS-JD-A.
058200     COMPUTE WS-JD-M = WS-JD-IN-MM + (12 * WS-JD-A) - 2.
058300     COMPUTE WS-JD-RESULT =
058400         WS-JD-IN-DD
058500         + ((153 * WS-JD-M) + 2) / 5
058600         + (365 * WS-JD-Y)
058700         + (WS-JD-Y / 4)
058800         - (WS-JD-Y / 100)
058900         + (WS-JD-Y / 400)
059000         - 32045.
059100 4059-COMPUTE-JULIAN-DAY-EXIT.
059200     EXIT.
059300**********************************************************************
059400*                                                                  *
059500*    END OF PWLEGACY                                                *
059600*                                                                  *
059700*    MAINTENANCE NOTE - BEFORE ADDING A FIFTH RULE TO THE 2000       *
059800*    POLICY RE-CHECK, CONFIRM WHETHER THE REQUESTING SCREEN COULD    *
059900*    INSTEAD BE MOVED TO THE PWRULEVL/PWRULEDR LINKAGE, SINCE THIS   *
060000*    ELEMENT'S FOUR-RULE SUBSET IS SUPPOSED TO SHRINK TOWARD ZERO    *
060100*    SCREENS OVER TIME, NOT GROW NEW RULES OF ITS OWN.               *
060200*                                                                  *
060300*    THE EXPIRATION-CHECK LINKAGE RECORD IS SHARED WITH PWRULEVL    *
060400*    VERBATIM (COPY PWEXPCHK IN BOTH ELEMENTS) SO A CHANGE TO THE    *
060500*    AGE-LIMIT SENTINEL VALUE OR THE CCYY/MM/DD LAYOUT ONLY HAS TO   *
060600*    BE MADE ONCE, IN THE COPYBOOK, AND BOTH CALLERS PICK IT UP AT   *
060700*    THEIR NEXT RECOMPILE.  DO NOT FORK A LOCAL COPY OF THAT         *
060800*    LAYOUT INTO THIS PROGRAM'S WORKING-STORAGE.                     *
060900*                                                                  *
061000*    THE JULIAN-DAY ROUTINE AT 4050 IS CALLED TWICE PER EXPIRATION   *
061100*    TEST (ONCE FOR TODAY, ONCE FOR THE LAST-CHANGED DATE) RATHER    *
061200*    THAN CACHING TODAY'S JULIAN DAY NUMBER ACROSS CALLS, BECAUSE    *
061300*    THIS ELEMENT HAS NO RELIABLE WAY TO DETECT THAT THE CALLER'S    *
061400*    JOB STEP HAS CROSSED MIDNIGHT BETWEEN TWO CALLS - RECOMPUTING   *
061500*    EVERY TIME IS CHEAP ENOUGH NOT TO MATTER AT THIS VOLUME.        *
061600*                                                                  *
061700**********************************************************************
