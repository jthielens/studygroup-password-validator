000100**********************************************************************
000200*                                                                    *
000300*    PWHSTMCH  --  PASSWORD-HISTORY-MATCH                           *
000400*    ONE REUSE-HISTORY LOOKUP (SPEC UNIT 5).  GENERATION-NUM 0 IS    *
000500*    THE CURRENT/NEW PASSWORD, 1 THE PREVIOUS ONE, AND SO ON.  THE   *
000600*    CALLER (PWRULEVL) BUILDS ONE OF THESE PER GENERATION TESTED AND *
000700*    PASSES IT TO THE SITE'S HISTORY-MATCHER SUBROUTINE, WHICH SETS  *
000800*    THE RESULT FIELDS BELOW BEFORE RETURNING CONTROL.               *
000900*                                                                    *
001000*    92-03-14  BC  ORIGINAL COPYBOOK                                *
001100*    95-07-19  BC  REQ 6104 - ADDED MATCHED-PASSWORD-TEXT SO THE     *
001200*                  CALLER CAN LOG WHICH GENERATION HIT, NOT JUST     *
001300*                  WHETHER ONE HIT                                  *
001400*    99-01-19  RS  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,     *
001500*                  NO CHANGES REQUIRED, SIGNED OFF                  *
001600*    04-11-02  TO  REQ 88341 - ADDED MATCH-SOURCE-IND AND THE        *
001700*                  GENERATIONS-SEARCHED COUNTER FOR THE AUDIT TRAIL  *
001800*                  REQUEST FROM SECURITY ADMINISTRATION             *
001900*                                                                    *
002000**********************************************************************
002100 01  PASSWORD-HISTORY-MATCH.
002200     05  HM-GENERATION-NUM       PIC 9(03) COMP-3.
002300     05  HM-MATCH-RESULT         PIC X(08).
002400         88  HM-MATCH                    VALUE 'MATCH'.
002500         88  HM-NOMATCH                  VALUE 'NOMATCH'.
002600         88  HM-NOGEN                    VALUE 'NOGEN'.
002700     05  HM-RESULT-CHARS REDEFINES HM-MATCH-RESULT.
002800         10  HM-RESULT-CHAR      PIC X(01) OCCURS 8 TIMES.
002900     05  HM-MATCHED-PASSWORD-TEXT PIC X(64).
003000     05  HM-MATCHED-PASSWORD-LEN PIC 9(02) COMP-3.
003100     05  HM-MATCH-SOURCE-IND     PIC X(01).
003200         88  HM-SOURCE-IS-HISTORY-FILE  VALUE 'H'.
003300         88  HM-SOURCE-IS-CURRENT-PWD   VALUE 'C'.
003400     05  HM-GENERATIONS-SEARCHED PIC 9(03) COMP-3.
003500     05  HM-LAST-CALL-RETURN-CD  PIC X(02).
003600         88  HM-LAST-CALL-OK            VALUE '00'.
003700     05  FILLER                  PIC X(06).
