000100**********************************************************************
000200*                                                                    *
000300*    PWPWDREQ  --  PASSWORD-INPUT                                   *
000400*    ONE PASSWORD-VALIDATION REQUEST (SPEC UNIT 4 INPUT).           *
000500*    PASSED FROM CALLER TO PWRULEVL / PWLEGACY VIA LINKAGE.  THE     *
000600*    TERMINAL/OPERATOR/SUBMIT-DATE/RETRY FIELDS ARE CARRIED SO A     *
000700*    FULL ON-LINE TRANSACTION CAN LOG WHO SUBMITTED WHAT, WHEN,      *
000800*    AND HOW MANY TIMES; A BATCH/DEMO CALLER MAY LEAVE THEM BLANK.   *
000900*                                                                    *
001000*    92-03-14  BC  ORIGINAL COPYBOOK                                *
001100*    99-01-11  BC  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK     *
001200*    99-06-08  BC  REQ 6602 - ADDED SUBMIT-DATE AS A 4-DIGIT-YEAR    *
001300*                  CCYYMMDD GROUP, CLOSING OUT THE Y2K REVIEW ITEM   *
001400*                  OPENED ABOVE WHEN ON-LINE LOGGING WAS ADDED       *
001500*    02-02-25  TO  REQ 77310 - ADDED TERMINAL-ID, OPERATOR-ID AND    *
001600*                  RETRY-COUNT FOR THE SECURITY AUDIT TRAIL PROJECT  *
001700*    05-09-13  TO  REQ 88341 - ADDED REQUEST-CHANNEL-IND SO A        *
001800*                  SINGLE VALIDATION REQUEST RECORD CAN DISTINGUISH  *
001900*                  ON-LINE, BATCH, AND SELF-SERVICE SUBMISSIONS      *
002000*                                                                    *
002100**********************************************************************
002200 01  PASSWORD-INPUT.
002300     05  PI-PASSWORD-TEXT        PIC X(64).
002400     05  PI-PASSWORD-CHARS REDEFINES PI-PASSWORD-TEXT.
002500         10  PI-PASSWORD-CHAR    PIC X(01) OCCURS 64 TIMES.
002600     05  PI-PASSWORD-LEN         PIC 9(02) COMP-3.
002700     05  PI-USERNAME-TEXT        PIC X(32).
002800     05  PI-HAS-USERNAME         PIC X(01).
002900         88  PI-USERNAME-SUPPLIED        VALUE 'Y'.
003000         88  PI-USERNAME-NOT-SUPPLIED    VALUE 'N'.
003100     05  PI-HAS-MATCHER          PIC X(01).
003200         88  PI-MATCHER-AVAILABLE        VALUE 'Y'.
003300         88  PI-MATCHER-NOT-AVAILABLE    VALUE 'N'.
003400     05  PI-REQUEST-CHANNEL-IND  PIC X(01).
003500         88  PI-CHANNEL-IS-ONLINE        VALUE 'O'.
003600         88  PI-CHANNEL-IS-BATCH         VALUE 'B'.
003700         88  PI-CHANNEL-IS-SELF-SERVICE  VALUE 'S'.
003800     05  PI-TERMINAL-ID          PIC X(08).
003900     05  PI-OPERATOR-ID          PIC X(08).
004000     05  PI-SUBMIT-DATE.
004100         10  PI-SUBMIT-CCYY      PIC 9(04).
004200         10  PI-SUBMIT-MM        PIC 9(02).
004300         10  PI-SUBMIT-DD        PIC 9(02).
004400     05  PI-RETRY-COUNT          PIC 9(02) COMP-3.
004500     05  FILLER                  PIC X(06).
