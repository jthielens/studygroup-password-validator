000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PWRULEVL.
000300 AUTHOR.        D L PRUITT.
000400 INSTALLATION.  SECURITY ADMINISTRATION SYSTEMS.
000500 DATE-WRITTEN.  09/1986.
000600 DATE-COMPILED.
000700 SECURITY.      CLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  EVALUATES ONE PASSWORD-VALIDATION REQUEST AGAINST THE RESOLVED  *
001200*  CONSTRAINT-VALUES TABLE BUILT BY PWCONSPC.  REPORTS A           *
001300*  VIOLATION-SET (LENGTH/UPPER/LOWER/DIGIT/SPECIAL/REPEAT/USER -   *
001400*  AGE IS NEVER A CONTENT VIOLATION) AND, SEPARATELY, WHETHER A    *
001500*  PASSWORD HAS AGED PAST THE AGE CONSTRAINT (EXPIRATION-CHECK).   *
001600*  THE REPEAT (REUSE) CHECK WALKS PASSWORD HISTORY GENERATION BY   *
001700*  GENERATION THROUGH A CALLER-SUPPLIED MATCHER SUBROUTINE.        *
001800*                                                                  *
001900*J    JCL..                                                        *
002000*     NONE - THIS ELEMENT IS CALLED, NOT JOB-STEPPED.              *
002100*                                                                  *
002200*P    ENTRY PARAMETERS..                                           *
002300*     PWRV-PARMS, PASSWORD-INPUT, CONSTRAINT-VALUES,               *
002400*     CHAR-COUNTS, VIOLATION-SET, PASSWORD-HISTORY-MATCH,          *
002500*     EXPIRATION-CHECK  (SEE LINKAGE)                              *
002600*                                                                  *
002700*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002800*     NONE - AN UNRECOGNISED FUNCTION CODE IS TREATED AS A NO-OP.  *
002900*                                                                  *
003000*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003100*     PWCHRTYP ---- CHARACTER/STRING CLASSIFIER                    *
003200*     (MATCHER)---- CALLER-NAMED HISTORY MATCHER, SEE PWRV-MATCHER-*
003300*                   PGM BELOW - NOT A FIXED LINK-TIME NAME         *
003400*                                                                  *
003500*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003600*     CV-SUBSCRIPT-CONSTANTS (PWCNSTTB) - FIXED ROW NUMBERS        *
003700*                                                                  *
003800**********************************************************************
003900*                                                                  *
004000*    CHANGE LOG                                                    *
004100*                                                                  *
004200*    86-09-29  DLP  ORIGINAL - LENGTH/UPPER/LOWER/DIGIT/SPECIAL     *
004300*                   CONTENT CHECKS ONLY                            *
004400*    87-03-11  JKM  ADDED REPEAT (REUSE) GENERATION SCAN            *
004500*    88-01-08  DLP  ADDED USER-SUBSTRING CHECK                      *
004600*    90-05-22  DLP  ADDED STANDALONE EXPIRATION-CHECK FUNCTION      *
004700*    94-04-02  RS   REQ 5920 - CHAR-COUNTS NOW COMPUTED HERE VIA    *
004800*                   ONE CALL TO PWCHRTYP INSTEAD OF INLINE SCAN    *
004900*    98-09-21  RS   Y2K REVIEW - EXPIRATION-CHECK DATES WERE 2-     *
005000*                   DIGIT YEARS INTERNALLY, CONVERTED TO CCYYMMDD  *
005100*    99-01-14  RS   Y2K REVIEW - JULIAN-DAY ARITHMETIC RECHECKED   *
005200*                   AGAINST CENTURY BOUNDARY, NO DEFECTS FOUND     *
005300*    03-07-22  RJT  REQ 88341 - SUBSCRIPTS NOW CV-SUB-xxx NAMED     *
005400*                   CONSTANTS INSTEAD OF LITERAL 1-8                *
005500*    07-11-02  TO   REQ 91004 - MATCHER IS NOW A CALLER-SUPPLIED    *
005600*                   PROGRAM NAME (PWRV-MATCHER-PGM) RATHER THAN A   *
005700*                   FIXED CALL TO CKUBHSIO, SO SCREENS USING A      *
005800*                   DIFFERENT HISTORY SUBROUTINE NAME DO NOT        *
005900*                   REQUIRE A PWRULEVL CHANGE                       *
005950*                                                                  *
006000**********************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-370.
006400 OBJECT-COMPUTER.   IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 ON STATUS IS PWRV-TRACE-ON
006800          OFF STATUS IS PWRV-TRACE-OFF.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 WORKING-STORAGE SECTION.
007400 01  FILLER                  PIC X(32)
007500         VALUE 'PWRULEVL WORKING STORAGE BEGINS'.
007600**********************************************************************
007700*                     READ ONLY CONSTANTS                          *
007800**********************************************************************
007900 01  READ-ONLY-WORK-AREA.
008000     05  BINARY1             COMP PIC S9(04) VALUE +1.
008100     05  WS-DISABLED-AGE     COMP-3 PIC S9(05) VALUE -1.
008200     05  WS-PWCT-PARMS.
008300         10  WS-PWCT-FUNCTION    PIC X(01) VALUE '2'.
008310         10  WS-PWCT-FUNCTION-NUM REDEFINES WS-PWCT-FUNCTION
008320                             PIC 9(01).
008400         10  FILLER              PIC X(15).
008500**********************************************************************
008600*                V A R I A B L E   D A T A   A R E A S             *
008700**********************************************************************
008800 01  VARIABLE-WORK-AREA.
008900     05  WS-GEN-CHECKED      PIC S9(04) COMP VALUE +0.
009000     05  WS-SUB              PIC S9(04) COMP VALUE +0.
009100     05  WS-USUB             PIC S9(04) COMP VALUE +0.
009200     05  WS-MAX-START        PIC S9(04) COMP VALUE +0.
009300     05  WS-ONE-CHAR         PIC X(01) VALUE SPACE.
009400     05  WS-ONE-CHAR-TYPE REDEFINES WS-ONE-CHAR.
009500         10  FILLER          PIC X(01).
009600     05  WS-FOUND-IND        PIC X(01) VALUE 'N'.
009700         88  WS-SUBSTRING-FOUND      VALUE 'Y'.
009800     05  WS-PASSWORD-UPPER   PIC X(64).
009900     05  WS-USERNAME-UPPER   PIC X(32).
009910     05  WS-USERNAME-LEN     PIC S9(04) COMP VALUE +0.
010000     05  FILLER              PIC X(08).
010100**********************************************************************
010200*           JULIAN-DAY CONVERSION SCRATCH (UNIT 7)                 *
010300*  COMMON SCRATCH USED TWICE PER EXPIRATION CHECK - ONCE FOR        *
010400*  EC-CURRENT-DATE, ONCE FOR EC-LAST-CHANGED-DATE.  RICHARDS'       *
010500*  ALGORITHM, ALL DIVISIONS NON-NEGATIVE SO COBOL TRUNCATION        *
010600*  GIVES THE SAME RESULT AS FLOOR DIVISION.                        *
010700**********************************************************************
010800 01  WS-JULIAN-WORK-AREA.
010900     05  WS-JD-IN-CCYY       PIC 9(04).
011000     05  WS-JD-IN-MM         PIC 9(02).
011100     05  WS-JD-IN-DD         PIC 9(02).
011200     05  WS-JD-IN-NUM REDEFINES WS-JD-IN-CCYY
011300                     PIC 9(08).
011400     05  WS-JD-A             PIC S9(09) COMP.
011500     05  WS-JD-Y             PIC S9(09) COMP.
011600     05  WS-JD-M             PIC S9(09) COMP.
011700     05  WS-JD-RESULT        PIC S9(09) COMP.
011800     05  WS-JDN-CURRENT      PIC S9(09) COMP VALUE +0.
011900     05  WS-JDN-CHANGED      PIC S9(09) COMP VALUE +0.
012000     05  WS-ELAPSED-DAYS     PIC S9(09) COMP VALUE +0.
012050     05  FILLER              PIC X(04).
012100 01  FILLER                  PIC X(32)
012200         VALUE 'PWRULEVL WORKING STORAGE ENDS  '.
012300**********************************************************************
012400*                         LINKAGE SECTION                          *
012500**********************************************************************
012600 LINKAGE SECTION.
012700 01  PWRV-PARMS.
012800     05  PWRV-FUNCTION       PIC X(01).
012900         88  PWRV-CHECK-CONTENT      VALUE '1'.
013000         88  PWRV-CHECK-EXPIRATION   VALUE '2'.
013100     05  PWRV-MATCHER-PGM    PIC X(08).
013200     05  FILLER              PIC X(07).
013300 COPY PWPWDREQ.
013400 COPY PWCNSTTB.
013500 COPY PWCHRCNT.
013600 COPY PWVIOSET.
013700 COPY PWHSTMCH.
013800 COPY PWEXPCHK.
013900**********************************************************************
014000*                        PROCEDURE DIVISION                        *
014100**********************************************************************
014200 PROCEDURE DIVISION USING PWRV-PARMS
014300                          PASSWORD-INPUT
014400                          CONSTRAINT-VALUES
014500                          CHAR-COUNTS
014600                          VIOLATION-SET
014700                          PASSWORD-HISTORY-MATCH
014800                          EXPIRATION-CHECK.
014900**********************************************************************
015000*                   0000-CONTROL-PROCESS                           *
015100**********************************************************************
015200 0000-CONTROL-PROCESS.
015300     EVALUATE TRUE
015400         WHEN PWRV-CHECK-CONTENT
015500             PERFORM 1000-CHECK-CONTENT
015600                 THRU 1099-CHECK-CONTENT-EXIT
015700         WHEN PWRV-CHECK-EXPIRATION
015800             PERFORM 2000-CHECK-EXPIRATION
015900                 THRU 2099-CHECK-EXPIRATION-EXIT
016000     END-EVALUATE.
016100     GOBACK.
016200**********************************************************************
016300*                    1000-CHECK-CONTENT                            *
016400*    UNIT 4 - RUNS EACH OF THE SEVEN CONTENT CONSTRAINTS (AGE IS   *
016500*    SKIPPED HERE) AGAINST THE PASSWORD, IN DECLARATION ORDER.     *
016600**********************************************************************
016700 1000-CHECK-CONTENT.
016800     INITIALIZE VIOLATION-SET.
016900     CALL 'PWCHRTYP' USING WS-PWCT-PARMS
017000                           PASSWORD-INPUT
017100                           CHAR-COUNTS.
017200     PERFORM 1100-CHECK-LENGTH  THRU 1199-CHECK-LENGTH-EXIT.
017300     PERFORM 1200-CHECK-UPPER   THRU 1299-CHECK-UPPER-EXIT.
017400     PERFORM 1300-CHECK-LOWER   THRU 1399-CHECK-LOWER-EXIT.
017500     PERFORM 1400-CHECK-DIGIT   THRU 1499-CHECK-DIGIT-EXIT.
017600     PERFORM 1500-CHECK-SPECIAL THRU 1599-CHECK-SPECIAL-EXIT.
017700     PERFORM 1600-CHECK-REPEAT  THRU 1699-CHECK-REPEAT-EXIT.
017800     PERFORM 1700-CHECK-USER    THRU 1799-CHECK-USER-EXIT.
017900 1099-CHECK-CONTENT-EXIT.
018000     EXIT.
018010*--------------------------------------------------------------------*
018020*    THE SEVEN PERFORMS ABOVE RUN UNCONDITIONALLY - EACH SUBORDINATE *
018030*    PARAGRAPH DECIDES FOR ITSELF, FROM CV-VALUE VERSUS CV-DEFAULT,  *
018040*    WHETHER ITS OWN CONSTRAINT IS EVEN IN FORCE.  THIS KEEPS THE    *
018050*    "IS IT ACTIVE" TEST NEXT TO THE TEST IT GOVERNS INSTEAD OF      *
018060*    COLLECTING SEVEN IF-THEN-PERFORM TESTS UP HERE WHERE A FUTURE   *
018070*    EIGHTH CONSTRAINT WOULD EASILY BE FORGOTTEN.                    *
018080*--------------------------------------------------------------------*
018100**********************************************************************
018200*                    1100-CHECK-LENGTH                             *
018300**********************************************************************
018400 1100-CHECK-LENGTH.
018500     IF CV-VALUE (CV-SUB-LENGTH) NOT = CV-DEFAULT (CV-SUB-LENGTH)
018600         IF PI-PASSWORD-LEN < CV-VALUE (CV-SUB-LENGTH)
018700             SET VS-LENGTH-VIOLATED TO TRUE
018800         END-IF
018900     END-IF.
019000 1199-CHECK-LENGTH-EXIT.
019100     EXIT.
019110*--------------------------------------------------------------------*
019120*    CV-DEFAULT HOLDS THE "NOT A REAL LIMIT" VALUE FOR EACH ROW OF   *
019130*    THE TABLE (ZERO FOR THE FOUR CLASS-MINIMUMS, -1 FOR REPEAT/AGE) *
019140*    SO A SITE THAT NEVER SETS A MINIMUM LENGTH GETS THE SAME        *
019150*    NO-OP BEHAVIOR AS ONE THAT EXPLICITLY SET IT TO THE DEFAULT.    *
019160*--------------------------------------------------------------------*
019200**********************************************************************
019300*                    1200-CHECK-UPPER                              *
019400**********************************************************************
019500 1200-CHECK-UPPER.
019600     IF CV-VALUE (CV-SUB-UPPER) NOT = CV-DEFAULT (CV-SUB-UPPER)
019700         IF CC-UPPER < CV-VALUE (CV-SUB-UPPER)
019800             SET VS-UPPER-VIOLATED TO TRUE
019900         END-IF
020000     END-IF.
020100 1299-CHECK-UPPER-EXIT.
020200     EXIT.
020210*--------------------------------------------------------------------*
020220*    1200 THROUGH 1500 ARE DELIBERATELY WRITTEN AS FOUR SEPARATE      *
020230*    PARAGRAPHS RATHER THAN ONE PARAGRAPH LOOPING OVER A SUBSCRIPT -  *
020240*    CC-UPPER, CC-LOWER, CC-DIGIT AND CC-SPECIAL ARE FOUR DISTINCT    *
020250*    DATA NAMES IN PWCHRCNT, NOT A TABLE, SO A SUBSCRIPTED LOOP       *
020260*    WOULD NEED AN EXTRA REDEFINES JUST TO WALK THEM.                *
020270*--------------------------------------------------------------------*
020300**********************************************************************
020400*                    1300-CHECK-LOWER                              *
020500**********************************************************************
020600 1300-CHECK-LOWER.
020700     IF CV-VALUE (CV-SUB-LOWER) NOT = CV-DEFAULT (CV-SUB-LOWER)
020800         IF CC-LOWER < CV-VALUE (CV-SUB-LOWER)
020900             SET VS-LOWER-VIOLATED TO TRUE
021000         END-IF
021100     END-IF.
021200 1399-CHECK-LOWER-EXIT.
021300     EXIT.
021310*--------------------------------------------------------------------*
021320*    LOWER, LIKE UPPER, IS A CLASS-MINIMUM, NOT A "MUST CONTAIN AT   *
021330*    LEAST ONE LOWERCASE LETTER SOMEWHERE AFTER POSITION N" RULE -   *
021340*    CC-LOWER IS A SIMPLE COUNT OVER THE WHOLE PASSWORD, REGARDLESS  *
021350*    OF WHERE THE LOWERCASE CHARACTERS FALL.                        *
021360*--------------------------------------------------------------------*
021400**********************************************************************
021500*                    1400-CHECK-DIGIT                              *
021600**********************************************************************
021700 1400-CHECK-DIGIT.
021800     IF CV-VALUE (CV-SUB-DIGIT) NOT = CV-DEFAULT (CV-SUB-DIGIT)
021900         IF CC-DIGIT < CV-VALUE (CV-SUB-DIGIT)
022000             SET VS-DIGIT-VIOLATED TO TRUE
022100         END-IF
022200     END-IF.
022300 1499-CHECK-DIGIT-EXIT.
022400     EXIT.
022410*--------------------------------------------------------------------*
022420*    CC-DIGIT COUNTS PIC 9 CHARACTERS ONLY - IT DOES NOT TRY TO       *
022430*    DISTINGUISH A LEADING ZERO FROM ANY OTHER DIGIT, SINCE THE      *
022440*    CONSTRAINT IS A COUNT OF DIGIT CHARACTERS, NOT A NUMERIC VALUE   *
022450*    TEST ON ANY SUBSTRING OF THE PASSWORD.                          *
022460*--------------------------------------------------------------------*
022500**********************************************************************
022600*                    1500-CHECK-SPECIAL                            *
022700**********************************************************************
022800 1500-CHECK-SPECIAL.
022900     IF CV-VALUE (CV-SUB-SPECIAL) NOT = CV-DEFAULT (CV-SUB-SPECIAL)
023000         IF CC-SPECIAL < CV-VALUE (CV-SUB-SPECIAL)
023100             SET VS-SPECIAL-VIOLATED TO TRUE
023200         END-IF
023300     END-IF.
023400 1599-CHECK-SPECIAL-EXIT.
023500     EXIT.
023510*--------------------------------------------------------------------*
023520*    CC-SPECIAL IS WHATEVER PWCHRTYP COUNTED AS "NOT ALPHA, NOT      *
023530*    DIGIT" WHEN IT CLASSIFIED THE PASSWORD - THAT DEFINITION LIVES  *
023540*    IN PWCHRTYP, NOT HERE, SO A CHANGE TO WHAT COUNTS AS SPECIAL    *
023550*    NEVER REQUIRES TOUCHING THIS PARAGRAPH.                        *
023560*--------------------------------------------------------------------*
023600**********************************************************************
023700*                    1600-CHECK-REPEAT                             *
023800*    UNIT 5 - WALKS GENERATION 0, 1, 2, ... THROUGH THE CALLER'S    *
023900*    HISTORY MATCHER UNTIL A MATCH, A NOGEN, OR THE MINIMUM-UNIQUE  *
024000*    GENERATION COUNT (CV-VALUE OF REPEAT) IS EXHAUSTED.  IF NO     *
024100*    MATCHER WAS SUPPLIED (PI-HAS-MATCHER = 'N') THE CHECK CANNOT   *
024200*    BE PERFORMED AND IS TREATED AS NOT VIOLATED.                  *
024300**********************************************************************
024400 1600-CHECK-REPEAT.
024500     IF CV-VALUE (CV-SUB-REPEAT) NOT = CV-DEFAULT (CV-SUB-REPEAT)
024600         IF PI-MATCHER-AVAILABLE
024700             SET HM-NOMATCH TO TRUE
024800             PERFORM 1610-SCAN-ONE-GENERATION
024900                 VARYING WS-GEN-CHECKED FROM 0 BY 1
025000                 UNTIL WS-GEN-CHECKED >= CV-VALUE (CV-SUB-REPEAT)
025100                    OR VS-REPEAT-VIOLATED
025200                    OR HM-NOGEN
025300         END-IF
025400     END-IF.
025500 1699-CHECK-REPEAT-EXIT.
025600     EXIT.
025610*--------------------------------------------------------------------*
025620*    THE VARYING PERFORM STOPS ON THE FIRST OF THREE CONDITIONS -    *
025630*    GENERATION COUNT SATISFIED, A MATCH FOUND, OR THE MATCHER       *
025640*    SIGNALLING HM-NOGEN (FEWER SAVED GENERATIONS THAN THE SITE      *
025650*    ASKED TO CHECK) - SO A NEW ACCOUNT WITH ONLY TWO SAVED           *
025660*    PASSWORDS IS NOT PENALISED FOR NOT HAVING EIGHT.                *
025670*--------------------------------------------------------------------*
025700**********************************************************************
025800*                 1610-SCAN-ONE-GENERATION                         *
025900**********************************************************************
026000 1610-SCAN-ONE-GENERATION.
026100     MOVE WS-GEN-CHECKED TO HM-GENERATION-NUM.
026110     ADD 1 TO WS-GEN-CHECKED GIVING HM-GENERATIONS-SEARCHED.
026200     CALL PWRV-MATCHER-PGM USING PASSWORD-INPUT
026300                                 PASSWORD-HISTORY-MATCH.
026400     IF HM-MATCH
026500         SET VS-REPEAT-VIOLATED TO TRUE
026600     END-IF.
026610*--------------------------------------------------------------------*
026620*    HM-GENERATIONS-SEARCHED IS SET TO WS-GEN-CHECKED + 1 (A COUNT,  *
026630*    NOT A GENERATION NUMBER) BEFORE THE CALL SO THAT A CALLER WHO   *
026640*    LOGS PASSWORD-HISTORY-MATCH AFTER A MATCH ON, SAY, GENERATION   *
026650*    2, SEES "3" HERE - GENERATIONS 0, 1 AND 2 WERE ALL SEARCHED -   *
026660*    RATHER THAN THE ZERO-BASED GENERATION NUMBER ITSELF, WHICH      *
026670*    WOULD UNDERSTATE THE AUDIT COUNT BY ONE.                        *
026680*--------------------------------------------------------------------*
026700 1619-SCAN-ONE-GENERATION-EXIT.
026800     EXIT.
026900**********************************************************************
027000*                    1700-CHECK-USER                               *
027100*    UNIT 6 - CASE-INSENSITIVE SUBSTRING SEARCH OF USERNAME-TEXT    *
027200*    INSIDE PASSWORD-TEXT.  NO INTRINSIC FUNCTION IS USED - THE     *
027300*    UPPERCASE COPIES ARE BUILT VIA INSPECT CONVERTING AND THE      *
027400*    SEARCH ITSELF IS A HAND-ROLLED NESTED SCAN.                    *
027500**********************************************************************
027600 1700-CHECK-USER.
027700     IF CV-VALUE (CV-SUB-USER) NOT = CV-DEFAULT (CV-SUB-USER)
027800         IF PI-USERNAME-SUPPLIED
027900             PERFORM 1710-BUILD-UPPER-COPIES
028000                 THRU 1719-BUILD-UPPER-COPIES-EXIT
028100             PERFORM 1720-SEARCH-SUBSTRING
028200                 THRU 1729-SEARCH-SUBSTRING-EXIT
028300             IF WS-SUBSTRING-FOUND
028400                 SET VS-USER-VIOLATED TO TRUE
028500             END-IF
028600         END-IF
028700     END-IF.
028800 1799-CHECK-USER-EXIT.
028900     EXIT.
029000**********************************************************************
029100*               1710-BUILD-UPPER-COPIES                            *
029200**********************************************************************
029300 1710-BUILD-UPPER-COPIES.
029400     MOVE PI-PASSWORD-TEXT TO WS-PASSWORD-UPPER.
029500     MOVE PI-USERNAME-TEXT TO WS-USERNAME-UPPER.
029600     INSPECT WS-PASSWORD-UPPER
029700         CONVERTING
029800         'abcdefghijklmnopqrstuvwxyz'
029900         TO
030000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030100     INSPECT WS-USERNAME-UPPER
030200         CONVERTING
030300         'abcdefghijklmnopqrstuvwxyz'
030400         TO
030500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030510     MOVE 32 TO WS-USERNAME-LEN.
030520     PERFORM 1715-TRIM-USERNAME-LEN
030530         UNTIL WS-USERNAME-LEN = 0
030540            OR WS-USERNAME-UPPER (WS-USERNAME-LEN : 1) NOT = SPACE.
030600 1719-BUILD-UPPER-COPIES-EXIT.
030700     EXIT.
030710**********************************************************************
030720*                1715-TRIM-USERNAME-LEN                           *
030730*    MANUAL TRAILING-SPACE TRIM - NO INTRINSIC FUNCTION IS USED.   *
030740**********************************************************************
030750 1715-TRIM-USERNAME-LEN.
030760     SUBTRACT 1 FROM WS-USERNAME-LEN.
030770 1718-TRIM-USERNAME-LEN-EXIT.
030780     EXIT.
030800**********************************************************************
030900*                1720-SEARCH-SUBSTRING                            *
031000*    TRIES THE USERNAME AGAINST EVERY STARTING POSITION IN THE     *
031100*    PASSWORD AT WHICH IT COULD STILL FIT.                         *
031200**********************************************************************
031300 1720-SEARCH-SUBSTRING.
031400     MOVE 'N' TO WS-FOUND-IND.
031500     IF WS-USERNAME-LEN > 0
031510         AND PI-PASSWORD-LEN >= WS-USERNAME-LEN
031600         COMPUTE WS-MAX-START =
031700             PI-PASSWORD-LEN - WS-USERNAME-LEN + 1
031800         PERFORM 1730-TRY-ONE-START
031900             VARYING WS-SUB FROM 1 BY 1
032000             UNTIL WS-SUB > WS-MAX-START
032100                OR WS-SUBSTRING-FOUND
032200     END-IF.
032300 1729-SEARCH-SUBSTRING-EXIT.
032400     EXIT.
032500**********************************************************************
032600*                  1730-TRY-ONE-START                              *
032700**********************************************************************
032800 1730-TRY-ONE-START.
032900     IF WS-PASSWORD-UPPER (WS-SUB : WS-USERNAME-LEN)
033000             = WS-USERNAME-UPPER (1 : WS-USERNAME-LEN)
033100         SET WS-SUBSTRING-FOUND TO TRUE
033200     END-IF.
033300 1739-TRY-ONE-START-EXIT.
033400     EXIT.
033410*--------------------------------------------------------------------*
033420*    REFERENCE MODIFICATION (WS-SUB : WS-USERNAME-LEN) IS USED       *
033430*    RATHER THAN AN UNSTRING OR A CHARACTER-BY-CHARACTER SUBSCRIPT   *
033440*    LOOP BECAUSE BOTH OPERANDS ARE FIXED-LENGTH ALPHANUMERIC AND    *
033450*    THE COMPARE IS A SINGLE GROUP-LEVEL EQUALITY TEST, NOT A        *
033460*    CHARACTER-AT-A-TIME SEARCH.                                    *
033470*--------------------------------------------------------------------*
033500**********************************************************************
033600*                   2000-CHECK-EXPIRATION                          *
033700*    UNIT 7 - AGE-LIMIT-DAYS = -1 (THE MAX DEFAULT) MEANS AGE IS    *
033800*    DISABLED.  OTHERWISE EXPIRED IFF THE ELAPSED WHOLE DAYS        *
033900*    STRICTLY EXCEEDS AGE-LIMIT-DAYS - EQUAL IS NOT EXPIRED.        *
034000**********************************************************************
034100 2000-CHECK-EXPIRATION.
034200     IF EC-AGE-LIMIT-DAYS = WS-DISABLED-AGE
034300         SET EC-NOT-EXPIRED TO TRUE
034400     ELSE
034500         MOVE EC-CURRENT-CCYY TO WS-JD-IN-CCYY
034600         MOVE EC-CURRENT-MM   TO WS-JD-IN-MM
034700         MOVE EC-CURRENT-DD   TO WS-JD-IN-DD
034800         PERFORM 2050-COMPUTE-JULIAN-DAY
034900             THRU 2059-COMPUTE-JULIAN-DAY-EXIT
035000         MOVE WS-JD-RESULT TO WS-JDN-CURRENT
035100         MOVE EC-LAST-CHANGED-CCYY TO WS-JD-IN-CCYY
035200         MOVE EC-LAST-CHANGED-MM   TO WS-JD-IN-MM
035300         MOVE EC-LAST-CHANGED-DD   TO WS-JD-IN-DD
035400         PERFORM 2050-COMPUTE-JULIAN-DAY
035500             THRU 2059-COMPUTE-JULIAN-DAY-EXIT
035600         MOVE WS-JD-RESULT TO WS-JDN-CHANGED
035700         COMPUTE WS-ELAPSED-DAYS =
035800             WS-JDN-CURRENT - WS-JDN-CHANGED
035900         IF WS-ELAPSED-DAYS > EC-AGE-LIMIT-DAYS
036000             SET EC-EXPIRED TO TRUE
036100         ELSE
036200             SET EC-NOT-EXPIRED TO TRUE
036300         END-IF
036400     END-IF.
036500 2099-CHECK-EXPIRATION-EXIT.
036600     EXIT.
036610*--------------------------------------------------------------------*
036620*    2050 IS PERFORMED TWICE, NOT LOOPED OVER A TWO-ELEMENT TABLE -   *
036630*    THE TWO DATES (EC-CURRENT-DATE AND EC-LAST-CHANGED-DATE) COME    *
036640*    FROM TWO DIFFERENT FIELDS IN EXPIRATION-CHECK, NOT FROM A        *
036650*    SUBSCRIPTED GROUP, SO A TABLE-DRIVEN LOOP WOULD BUY NOTHING.    *
036660*--------------------------------------------------------------------*
036700**********************************************************************
036800*              2050-COMPUTE-JULIAN-DAY                             *
036900*    RICHARDS' CIVIL-TO-JULIAN-DAY-NUMBER ALGORITHM.  INPUT IS      *
037000*    WS-JD-IN-CCYY/MM/DD, OUTPUT IS WS-JD-RESULT.  EVERY DIVISION   *
037100*    HERE IS OF NON-NEGATIVE OPERANDS SO COBOL'S TRUNCATE-TOWARD-    *
037200*    ZERO INTEGER DIVISION MATCHES THE FLOOR DIVISION THE           *
037300*    ALGORITHM ASSUMES.                                             *
037400**********************************************************************
037500 2050-COMPUTE-JULIAN-DAY.
037600     COMPUTE WS-JD-A = (14 - WS-JD-IN-MM) / 12.
037700     COMPUTE WS-JD-Y = WS-JD-IN-CCYY + 4800 - WS-JD-A.
037800     COMPUTE WS-JD-M = WS-JD-IN-MM + (12 * WS-JD-A) - 2.
037900     COMPUTE WS-JD-RESULT =
038000         WS-JD-IN-DD
038100         + ((153 * WS-JD-M) + 2) / 5
038200         + (365 * WS-JD-Y)
038300         + (WS-JD-Y / 4)
038400         - (WS-JD-Y / 100)
038500         + (WS-JD-Y / 400)
038600         - 32045.
038700 2059-COMPUTE-JULIAN-DAY-EXIT.
038800     EXIT.
038810**********************************************************************
038820*                                                                  *
038830*    END OF PWRULEVL                                                *
038840*                                                                  *
038850*    MAINTENANCE NOTE - PWRULEVL AND PWLEGACY BOTH CARRY A COPY OF   *
038860*    THE SAME CIVIL-TO-JULIAN-DAY-NUMBER ARITHMETIC (PARAGRAPHS      *
038870*    2050/4050 RESPECTIVELY).  THIS WAS A DELIBERATE DECISION, NOT   *
038880*    AN OVERSIGHT - PWLEGACY IS FROZEN AGAINST FUTURE CHANGE (SEE    *
038890*    ITS OWN ABSTRACT) AND PWRULEVL IS NOT, SO SHARING ONE COPY OF   *
038900*    THE ARITHMETIC BETWEEN THEM WOULD MEAN EITHER FREEZING         *
038910*    PWRULEVL'S COPY TOO OR RISKING A FUTURE PWRULEVL CHANGE         *
038920*    SILENTLY ALTERING PWLEGACY'S BEHAVIOUR THROUGH A SHARED         *
038930*    PARAGRAPH NEITHER PROGRAM OWNS OUTRIGHT.  IF A THIRD COPY EVER  *
038940*    BECOMES NECESSARY THE ARITHMETIC SHOULD BE PULLED OUT TO A      *
038950*    CALLED SUBROUTINE INSTEAD OF BEING COPIED A THIRD TIME, BUT     *
038960*    THAT IS A LARGER CHANGE THAN REQ 91004 JUSTIFIED.              *
038970*                                                                  *
038980*    THIS ELEMENT HAS NO FILE I-O OF ITS OWN AND OPENS NOTHING -     *
038990*    ALL SEVEN LINKAGE AREAS ARE OWNED AND OPENED, IF APPLICABLE,    *
039000*    BY THE CALLER (NORMALLY PWRULEDR).  A FUTURE CALLER THAT        *
039010*    WANTS TO CHECK CONTENT AND EXPIRATION IN ONE CALL SHOULD STILL  *
039020*    ISSUE TWO SEPARATE CALLS - PWRV-FUNCTION IS A SINGLE-VALUED     *
039030*    SWITCH, NOT A BIT MASK, SO ONE CALL CANNOT REQUEST BOTH.        *
039040*                                                                  *
039050**********************************************************************
