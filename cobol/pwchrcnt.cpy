000100**********************************************************************
000200*                                                                    *
000300*    PWCHRCNT  --  CHAR-COUNTS                                      *
000400*    PER-PASSWORD CHARACTER CLASSIFICATION TALLY (SPEC UNIT 3).     *
000500*    PRODUCED BY PWCHRTYP, CONSUMED BY PWRULEVL - COMPUTED ONCE      *
000600*    PER PASSWORD AND SHARED ACROSS THE UPPER/LOWER/DIGIT/SPECIAL    *
000700*    CONTENT CHECKS.  THE SIX COUNTERS ARE ALSO CARRIED AS AN        *
000800*    OCCURS TABLE (CC-COUNTS-TABLE) SO A REPORT PROGRAM CAN WALK     *
000900*    THEM WITHOUT SIX SEPARATE DATA-NAMES.                           *
001000*                                                                    *
001100*    92-03-14  BC  ORIGINAL COPYBOOK                                *
001200*    96-02-08  BC  REQ 6104 - ADDED TOTAL-CLASSIFIED AND DISTINCT-   *
001300*                  CLASSES SO CALLERS NEED NOT RE-SUM THE SIX        *
001400*                  COUNTERS THEMSELVES                              *
001500*    04-11-02  TO  REQ 88341 - ADDED THE COUNTS-TABLE REDEFINES AND  *
001600*                  THE CLASS-PRESENT / LENGTH-RANGE INDICATORS FOR   *
001700*                  THE SECURITY ADMINISTRATION AUDIT REPORT PROJECT  *
001800*                                                                    *
001900**********************************************************************
002000 01  CHAR-COUNTS.
002100     05  CC-COUNTS-GROUP.
002200         10  CC-CONTROL          PIC 9(03) COMP-3.
002300         10  CC-SPACE            PIC 9(03) COMP-3.
002400         10  CC-DIGIT            PIC 9(03) COMP-3.
002500         10  CC-UPPER            PIC 9(03) COMP-3.
002600         10  CC-LOWER            PIC 9(03) COMP-3.
002700         10  CC-SPECIAL          PIC 9(03) COMP-3.
002800     05  CC-COUNTS-TABLE REDEFINES CC-COUNTS-GROUP.
002900         10  CC-COUNT-ENTRY      PIC 9(03) COMP-3 OCCURS 6 TIMES.
003000     05  CC-TOTAL-CLASSIFIED     PIC 9(03) COMP-3.
003100     05  CC-DISTINCT-CLASSES     PIC 9(01) COMP-3.
003200     05  CC-COMPUTED-IND         PIC X(01).
003300         88  CC-ALREADY-COMPUTED        VALUE 'Y'.
003400         88  CC-NOT-YET-COMPUTED        VALUE 'N'.
003500     05  CC-CLASS-PRESENT-IND    PIC X(01).
003600         88  CC-HAS-UPPER-AND-LOWER     VALUE 'B'.
003700         88  CC-HAS-UPPER-ONLY          VALUE 'U'.
003800         88  CC-HAS-LOWER-ONLY          VALUE 'L'.
003900         88  CC-HAS-NEITHER-CASE        VALUE 'N'.
004000     05  CC-LENGTH-RANGE-IND     PIC X(01).
004100         88  CC-LENGTH-IS-SHORT         VALUE '1'.
004200         88  CC-LENGTH-IS-MEDIUM        VALUE '2'.
004300         88  CC-LENGTH-IS-LONG          VALUE '3'.
004400     05  FILLER                  PIC X(03).
