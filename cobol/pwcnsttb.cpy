000100**********************************************************************
000200*                                                                    *
000300*    PWCNSTTB  --  PASSWORD CONSTRAINT TABLE                         *
000400*    RESOLVED VALUE OF EACH OF THE 8 FIXED PASSWORD-POLICY           *
000500*    CONSTRAINTS (SPEC UNIT 1/2 "CONSTRAINT-VALUES").  ONE ROW       *
000600*    PER CONSTRAINT, IN FIXED DECLARATION ORDER.  A ROW'S VALUE      *
000700*    EQUAL TO ITS TYPE DEFAULT MEANS THE CONSTRAINT IS DISABLED.     *
000800*                                                                    *
000900*    92-03-14  BC  ORIGINAL COPYBOOK (CONSTRAINT-VALUES LAYOUT)      *
001000*    98-11-02  BC  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK      *
001100*    03-07-22  RJT REQ 88341 - ADDED CV-TYPE-OF 88-LEVELS            *
001200*                                                                    *
001300**********************************************************************
001400 01  CONSTRAINT-VALUES.
001500     05  CV-ENTRY            OCCURS 8 TIMES
001600                             INDEXED BY CV-NDX.
001700         10  CV-ID           PIC X(08).
001800             88  CV-IS-LENGTH        VALUE 'LENGTH'.
001900             88  CV-IS-UPPER         VALUE 'UPPER'.
002000             88  CV-IS-LOWER         VALUE 'LOWER'.
002100             88  CV-IS-DIGIT         VALUE 'DIGIT'.
002200             88  CV-IS-SPECIAL       VALUE 'SPECIAL'.
002300             88  CV-IS-REPEAT        VALUE 'REPEAT'.
002400             88  CV-IS-AGE           VALUE 'AGE'.
002500             88  CV-IS-USER          VALUE 'USER'.
002600         10  CV-TYPE         PIC X(08).
002700             88  CV-TYPE-MIN         VALUE 'MIN'.
002800             88  CV-TYPE-MAX         VALUE 'MAX'.
002900             88  CV-TYPE-REQUIRE     VALUE 'REQUIRE'.
003000             88  CV-TYPE-PROHIBIT    VALUE 'PROHIBIT'.
003100         10  CV-VALUE        PIC S9(05) COMP-3.
003200         10  CV-DEFAULT      PIC S9(05) COMP-3.
003210         10  FILLER          PIC X(02).
003300*                                                                    *
003400* CONSTANT SUBSCRIPTS FOR THE 8 FIXED ROWS, DECLARATION ORDER        *
003500* LENGTH/UPPER/LOWER/DIGIT/SPECIAL/REPEAT/AGE/USER                   *
003600*                                                                    *
003700 01  CV-SUBSCRIPT-CONSTANTS.
003800     05  CV-SUB-LENGTH       PIC S9(04) COMP VALUE +1.
003900     05  CV-SUB-UPPER        PIC S9(04) COMP VALUE +2.
004000     05  CV-SUB-LOWER        PIC S9(04) COMP VALUE +3.
004100     05  CV-SUB-DIGIT        PIC S9(04) COMP VALUE +4.
004200     05  CV-SUB-SPECIAL      PIC S9(04) COMP VALUE +5.
004300     05  CV-SUB-REPEAT       PIC S9(04) COMP VALUE +6.
004400     05  CV-SUB-AGE          PIC S9(04) COMP VALUE +7.
004500     05  CV-SUB-USER         PIC S9(04) COMP VALUE +8.
004600     05  FILLER              PIC X(04).
