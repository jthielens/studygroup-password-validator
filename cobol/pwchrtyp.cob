000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PWCHRTYP.
000300 AUTHOR.        J K MERCER.
000400 INSTALLATION.  SECURITY ADMINISTRATION SYSTEMS.
000500 DATE-WRITTEN.  08/1986.
000600 DATE-COMPILED.
000700 SECURITY.      CLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CLASSIFIES A SINGLE CHARACTER, OR EVERY CHARACTER OF A PASSWORD *
001200*  TEXT, INTO ONE OF SIX CATEGORIES (CONTROL, SPACE, DIGIT, UPPER, *
001300*  LOWER, SPECIAL) AND RETURNS THE PER-CATEGORY TALLY FOR THE      *
001400*  WHOLE-STRING FORM.  CALLED BY THE RULE EVALUATOR (PWRULEVL) SO  *
001500*  A PASSWORD IS SCANNED EXACTLY ONCE PER VALIDATION REQUEST.      *
001600*                                                                  *
001700*  THE SINGLE-CHARACTER ENTRY POINT (FUNCTION 1) PREDATES THE       *
001800*  WHOLE-STRING ENTRY POINT (FUNCTION 2) BY SEVERAL MONTHS AND IS   *
001900*  KEPT ONLY BECAUSE ONE OF THE ORIGINAL ON-LINE SCREENS STILL      *
002000*  CLASSIFIES ONE KEYSTROKE AT A TIME FOR FIELD-LEVEL HIGHLIGHTING. *
002100*                                                                  *
002200*J    JCL..                                                        *
002300*     NONE - THIS ELEMENT IS CALLED, NOT JOB-STEPPED.              *
002400*                                                                  *
002500*P    ENTRY PARAMETERS..                                           *
002600*     PWCT-PARMS, PASSWORD-INPUT, CHAR-COUNTS  (SEE LINKAGE)       *
002700*                                                                  *
002800*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002900*     NONE - AN UNRECOGNISED FUNCTION CODE IS TREATED AS A NO-OP.  *
003000*     THIS IS DELIBERATE; THE CALLER IS EXPECTED TO HAVE SET A      *
003100*     VALID FUNCTION CODE, AND A SILENT NO-OP LETS THE EVALUATOR    *
003200*     FALL BACK TO WHATEVER CHAR-COUNTS CONTENTS IT ALREADY HAD.    *
003300*                                                                  *
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003500*     NONE                                                         *
003600*                                                                  *
003700*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003800*     SPECIAL-CLASS (SPECIAL-NAMES) - THE 32-CHARACTER SPECIAL SET *
003900*     MAINTAINED PER THE SECURITY STANDARDS MANUAL, TABLE 4-B.      *
004000*                                                                  *
004100**********************************************************************
004200*                                                                  *
004300*    CHANGE LOG                                                    *
004400*                                                                  *
004500*    86-08-04  JKM  ORIGINAL - SINGLE-CHARACTER CLASSIFIER ONLY    *
004600*    87-02-19  JKM  ADDED WHOLE-STRING TALLY ENTRY POINT          *
004700*    89-06-30  DLP  REQ 4417 - SPECIAL-CLASS NOW A SPECIAL-NAMES   *
004800*                   CLASS CONDITION INSTEAD OF 32 IF-TESTS        *
004900*    91-11-08  DLP  CORRECTED SPECIAL SET TO MATCH SECURITY        *
005000*                   STANDARDS MANUAL TABLE 4-B (ADDED BACKSLASH)   *
005100*    94-04-02  RS   REQ 5920 - LAZY-COMPUTE FLAG MOVED TO CALLER   *
005200*    98-09-21  RS   Y2K REVIEW - NO DATE FIELDS IN THIS ELEMENT,   *
005300*                   NO CHANGES REQUIRED, SIGNED OFF               *
005400*    99-01-14  RS   Y2K REVIEW - RECONFIRMED AFTER COPYBOOK AUDIT  *
005500*    03-05-30  TO   REQ 88341 - CHAR-COUNTS NOW SHARED COPYBOOK     *
005600*                   (PWCHRCNT) RATHER THAN LOCAL WORKING-STORAGE   *
005700*    07-10-11  TO   REQ 91004 - CONTROL-CLASS DROPPED AS A        *
005800*                   SEPARATE WHEN; NOW PICKED UP BY THE EVALUATE  *
005900*                   OTHER FALL-THROUGH, PER SECURITY STDS REVIEW  *
006000*    09-04-22  TO   REQ 88341 - ADDED CC-DISTINCT-CLASSES, THE     *
006100*                   CASE-PRESENT AND LENGTH-RANGE INDICATORS FOR  *
006200*                   THE SECURITY ADMINISTRATION AUDIT REPORT;     *
006300*                   ADDED WS-CLASS-SUB AS A 77-LEVEL SCRATCH       *
006400*                   SUBSCRIPT RATHER THAN GROWING VARIABLE-WORK-   *
006500*                   AREA FOR A ONE-FIELD NEED                     *
006600*                                                                  *
006700**********************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-370.
007100 OBJECT-COMPUTER.   IBM-370.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON STATUS IS PWCT-TRACE-ON
007500          OFF STATUS IS PWCT-TRACE-OFF
007600     CLASS SPECIAL-CLASS IS
007700         '(' ')' '{' '}' '[' ']' '-' '_' '!' '"' '#' '%' '&'
007800         '''' '*' ',' '.' '/' ':' ';' '?' '@' '\' '$' '+' '<'
007900         '=' '>' '|' '~' '^' '`'.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200 DATA DIVISION.
008300 FILE SECTION.
008400 WORKING-STORAGE SECTION.
008500*--------------------------------------------------------------------*
008600* WS-CLASS-SUB IS THE ONLY STANDALONE SCRATCH ITEM THIS ELEMENT     *
008700* NEEDS; IT IS A 77-LEVEL RATHER THAN A ONE-FIELD GROUP UNDER        *
008800* VARIABLE-WORK-AREA BECAUSE IT HAS NOTHING TO DO WITH THE           *
008900* CHARACTER-BY-CHARACTER SCAN BELOW - IT ONLY WALKS THE SIX-ENTRY    *
009000* CC-COUNTS-TABLE AFTERWARD.                                        *
009100*--------------------------------------------------------------------*
009200 77  WS-CLASS-SUB            PIC S9(04) COMP VALUE +0.
009300 01  FILLER                  PIC X(32)
009400         VALUE 'PWCHRTYP WORKING STORAGE BEGINS'.
009500**********************************************************************
009600*                     READ ONLY CONSTANTS                          *
009700* WS-TYPE-NAMES HOLDS THE SIX CATEGORY LITERALS RETURNED TO THE      *
009800* CALLER ON THE SINGLE-CHARACTER ENTRY POINT.  THE REDEFINES BELOW   *
009900* LETS 1000-CLASSIFY-ONE-CHAR AVOID SIX SEPARATE MOVE-LITERAL        *
010000* STATEMENTS IF A FUTURE CALLER EVER WANTS THE CATEGORY BY NUMBER    *
010100* RATHER THAN BY NAME; NO CALLER DOES TODAY, SO THE ONLY CONSUMER    *
010200* OF WS-TYPE-TABLE AT PRESENT IS 2200-SET-CLASS-INDICATORS' SIBLING  *
010300* COPY IN PWCHRCNT, NOT THIS TABLE ITSELF.                          *
010400**********************************************************************
010500 01  READ-ONLY-WORK-AREA.
010600     05  BINARY1             COMP PIC S9(04) VALUE +1.
010700     05  WS-MAX-PASSWORD-LEN COMP PIC S9(04) VALUE +64.
010800     05  WS-TYPE-NAMES.
010900         10  WS-TYPE-CONTROL PIC X(08) VALUE 'CONTROL'.
011000         10  WS-TYPE-SPACE   PIC X(08) VALUE 'SPACE'.
011100         10  WS-TYPE-DIGIT   PIC X(08) VALUE 'DIGIT'.
011200         10  WS-TYPE-UPPER   PIC X(08) VALUE 'UPPER'.
011300         10  WS-TYPE-LOWER   PIC X(08) VALUE 'LOWER'.
011400         10  WS-TYPE-SPECIAL PIC X(08) VALUE 'SPECIAL'.
011500     05  WS-TYPE-TABLE REDEFINES WS-TYPE-NAMES.
011600         10  WS-TYPE-ENTRY   PIC X(08) OCCURS 6 TIMES.
011700     05  FILLER              PIC X(04).
011800**********************************************************************
011900*                V A R I A B L E   D A T A   A R E A S             *
012000* WS-SUB DRIVES THE CHARACTER-BY-CHARACTER SCAN IN 2100-CLASSIFY-    *
012100* ONE-POSITION; WS-ONE-CHAR HOLDS THE CHARACTER CURRENTLY BEING      *
012200* TESTED.  THE REDEFINES EXISTS SO A TRACE DUMP (UPSI-0) CAN SHOW    *
012300* THE CHARACTER'S BIT PATTERN AS A SINGLE-BYTE ALPHANUMERIC FIELD    *
012400* RATHER THAN RELYING ON THE DEBUGGER'S OWN HEX DISPLAY.             *
012500**********************************************************************
012600 01  VARIABLE-WORK-AREA.
012700     05  WS-SUB              PIC S9(04) COMP VALUE +0.
012800     05  WS-ONE-CHAR         PIC X(01) VALUE SPACE.
012900     05  WS-ONE-CHAR-TYPE REDEFINES WS-ONE-CHAR.
013000         10  FILLER          PIC X(01).
013100     05  FILLER              PIC X(08).
013200 01  FILLER                  PIC X(32)
013300         VALUE 'PWCHRTYP WORKING STORAGE ENDS  '.
013400**********************************************************************
013500*                         LINKAGE SECTION                          *
013600* PWCT-PARMS CARRIES THE FUNCTION CODE AND, FOR FUNCTION 1 ONLY,     *
013700* THE SINGLE CHARACTER BEING CLASSIFIED AND ITS RETURNED CATEGORY.   *
013800* PASSWORD-INPUT AND CHAR-COUNTS ARE ONLY TOUCHED BY FUNCTION 2.     *
013900**********************************************************************
014000 LINKAGE SECTION.
014100 01  PWCT-PARMS.
014200     05  PWCT-FUNCTION       PIC X(01).
014300         88  PWCT-CLASSIFY-CHAR      VALUE '1'.
014400         88  PWCT-CLASSIFY-STRING    VALUE '2'.
014500     05  PWCT-CHAR           PIC X(01).
014600     05  PWCT-CHAR-NUMERIC REDEFINES PWCT-CHAR
014700                         PIC 9(01).
014800     05  PWCT-CHAR-TYPE      PIC X(08).
014900     05  FILLER              PIC X(06).
015000 COPY PWPWDREQ.
015100 COPY PWCHRCNT.
015200**********************************************************************
015300*                        PROCEDURE DIVISION                        *
015400**********************************************************************
015500 PROCEDURE DIVISION USING PWCT-PARMS
015600                          PASSWORD-INPUT
015700                          CHAR-COUNTS.
015800**********************************************************************
015900*                   0000-CONTROL-PROCESS                           *
016000*    DISPATCHES ON PWCT-FUNCTION.  THIS IS THE ONLY PARAGRAPH THAT  *
016100*    KNOWS BOTH ENTRY POINTS EXIST - NEITHER 1000- NOR 2000- CALLS   *
016200*    THE OTHER, SO A CALLER NEEDING BOTH MUST CALL PWCHRTYP TWICE.   *
016300**********************************************************************
016400 0000-CONTROL-PROCESS.
016500     EVALUATE TRUE
016600         WHEN PWCT-CLASSIFY-CHAR
016700             PERFORM 1000-CLASSIFY-ONE-CHAR
016800                 THRU 1099-CLASSIFY-ONE-CHAR-EXIT
016900         WHEN PWCT-CLASSIFY-STRING
017000             PERFORM 2000-CLASSIFY-STRING
017100                 THRU 2099-CLASSIFY-STRING-EXIT
017200     END-EVALUATE.
017300     GOBACK.
017400**********************************************************************
017500*                  1000-CLASSIFY-ONE-CHAR                          *
017600*    CLASSIFIES PWCT-CHAR, RETURNS THE CATEGORY IN PWCT-CHAR-TYPE.  *
017700*    KEPT FOR THE ON-LINE KEYSTROKE-HIGHLIGHTING SCREEN; SEE THE     *
017800*    ABSTRACT ABOVE.  THE WHEN-CLAUSE ORDER MATTERS - SPACE AND      *
017900*    DIGIT ARE TESTED AHEAD OF THE ALPHABETIC TESTS BECAUSE THEY     *
018000*    ARE THE MOST FREQUENT CHARACTERS IN A TYPICAL PASSWORD.         *
018100**********************************************************************
018200 1000-CLASSIFY-ONE-CHAR.
018300     EVALUATE TRUE
018400         WHEN PWCT-CHAR = SPACE
018500             MOVE WS-TYPE-SPACE   TO PWCT-CHAR-TYPE
018600         WHEN PWCT-CHAR IS NUMERIC
018700             MOVE WS-TYPE-DIGIT   TO PWCT-CHAR-TYPE
018800         WHEN PWCT-CHAR IS ALPHABETIC-UPPER
018900             MOVE WS-TYPE-UPPER   TO PWCT-CHAR-TYPE
019000         WHEN PWCT-CHAR IS ALPHABETIC-LOWER
019100             MOVE WS-TYPE-LOWER   TO PWCT-CHAR-TYPE
019200         WHEN PWCT-CHAR IS SPECIAL-CLASS
019300             MOVE WS-TYPE-SPECIAL TO PWCT-CHAR-TYPE
019400         WHEN OTHER
019500             MOVE WS-TYPE-CONTROL TO PWCT-CHAR-TYPE
019600     END-EVALUATE.
019700*    FALLS THROUGH TO CONTROL FOR ANYTHING NOT SPACE, NUMERIC,       *
019800*    ALPHABETIC OR IN THE SPECIAL-CLASS - SEE THE 07-10-11 LOG       *
019900*    ENTRY ABOVE.                                                    *
020000 1099-CLASSIFY-ONE-CHAR-EXIT.
020100     EXIT.
020200**********************************************************************
020300*                  2000-CLASSIFY-STRING                            *
020400*    CLASSIFIES EVERY CHARACTER OF PI-PASSWORD-TEXT (1 THRU         *
020500*    PI-PASSWORD-LEN), ACCUMULATING CHAR-COUNTS FROM ZERO, THEN      *
020600*    DERIVES THE DISTINCT-CLASS COUNT AND THE TWO INDICATOR FIELDS   *
020700*    THE AUDIT REPORT PROJECT ADDED IN 2009.  THE CC-COMPUTED-IND    *
020800*    SWITCH LETS PWRULEVL SKIP A RE-SCAN IF IT HAS ALREADY CALLED    *
020900*    THIS ENTRY POINT ONCE FOR THE SAME PASSWORD.                    *
021000**********************************************************************
021100 2000-CLASSIFY-STRING.
021200     INITIALIZE CHAR-COUNTS.
021300     SET CC-NOT-YET-COMPUTED TO TRUE.
021400     PERFORM 2100-CLASSIFY-ONE-POSITION
021500         VARYING WS-SUB FROM 1 BY 1
021600         UNTIL WS-SUB > PI-PASSWORD-LEN.
021700     MOVE PI-PASSWORD-LEN TO CC-TOTAL-CLASSIFIED.
021800     PERFORM 2200-SET-CLASS-INDICATORS
021900         THRU 2299-SET-CLASS-INDICATORS-EXIT.
022000     SET CC-ALREADY-COMPUTED TO TRUE.
022100 2099-CLASSIFY-STRING-EXIT.
022200     EXIT.
022300**********************************************************************
022400*                2100-CLASSIFY-ONE-POSITION                        *
022500*    ONE PASS OF THE SCAN DRIVEN BY 2000-CLASSIFY-STRING'S PERFORM   *
022600*    VARYING.  WS-SUB IS ALREADY POSITIONED BY THE CALLER; THIS      *
022700*    PARAGRAPH MUST NOT CHANGE IT.                                   *
022800**********************************************************************
022900 2100-CLASSIFY-ONE-POSITION.
023000     MOVE PI-PASSWORD-TEXT(WS-SUB:1) TO WS-ONE-CHAR.
023100     EVALUATE TRUE
023200         WHEN WS-ONE-CHAR = SPACE
023300             ADD 1 TO CC-SPACE
023400         WHEN WS-ONE-CHAR IS NUMERIC
023500             ADD 1 TO CC-DIGIT
023600         WHEN WS-ONE-CHAR IS ALPHABETIC-UPPER
023700             ADD 1 TO CC-UPPER
023800         WHEN WS-ONE-CHAR IS ALPHABETIC-LOWER
023900             ADD 1 TO CC-LOWER
024000         WHEN WS-ONE-CHAR IS SPECIAL-CLASS
024100             ADD 1 TO CC-SPECIAL
024200         WHEN OTHER
024300             ADD 1 TO CC-CONTROL
024400     END-EVALUATE.
024500*    SAME FALL-THROUGH RULE AS 1000-CLASSIFY-ONE-CHAR ABOVE - A      *
024600*    CONTROL CHARACTER IS WHATEVER IS LEFT OVER, NOT A SEPARATE      *
024700*    TEST.                                                          *
024800 2199-CLASSIFY-ONE-POSITION-EXIT.
024900     EXIT.
025000**********************************************************************
025100*                2200-SET-CLASS-INDICATORS                          *
025200*    SETS CC-DISTINCT-CLASSES, CC-CLASS-PRESENT-IND AND              *
025300*    CC-LENGTH-RANGE-IND FROM THE SIX COUNTERS JUST ACCUMULATED,     *
025400*    FOR THE SECURITY ADMINISTRATION AUDIT REPORT.  THE LENGTH       *
025500*    BREAKS (UNDER 8, 8 THRU 15, 16 AND OVER) ARE THE SAME BREAKS    *
025600*    THE AUDIT REPORT'S FREQUENCY DISTRIBUTION USES TODAY; IF THAT   *
025700*    REPORT'S BREAKS EVER CHANGE THIS PARAGRAPH MUST CHANGE WITH IT. *
025800**********************************************************************
025900 2200-SET-CLASS-INDICATORS.
026000     MOVE ZERO TO CC-DISTINCT-CLASSES.
026100     PERFORM 2210-COUNT-ONE-CLASS-ENTRY
026200         VARYING WS-CLASS-SUB FROM 1 BY 1
026300         UNTIL WS-CLASS-SUB > 6.
026400     EVALUATE TRUE
026500         WHEN CC-UPPER > 0 AND CC-LOWER > 0
026600             SET CC-HAS-UPPER-AND-LOWER TO TRUE
026700         WHEN CC-UPPER > 0
026800             SET CC-HAS-UPPER-ONLY      TO TRUE
026900         WHEN CC-LOWER > 0
027000             SET CC-HAS-LOWER-ONLY      TO TRUE
027100         WHEN OTHER
027200             SET CC-HAS-NEITHER-CASE    TO TRUE
027300     END-EVALUATE.
027400     EVALUATE TRUE
027500         WHEN CC-TOTAL-CLASSIFIED < 8
027600             SET CC-LENGTH-IS-SHORT  TO TRUE
027700         WHEN CC-TOTAL-CLASSIFIED < 16
027800             SET CC-LENGTH-IS-MEDIUM TO TRUE
027900         WHEN OTHER
028000             SET CC-LENGTH-IS-LONG   TO TRUE
028100     END-EVALUATE.
028200 2299-SET-CLASS-INDICATORS-EXIT.
028300     EXIT.
028400*    2210- BELOW USES THE CC-COUNTS-TABLE REDEFINES SO THE SIX       *
028500*    COUNTERS CAN BE WALKED WITH ONE SUBSCRIPTED TEST INSTEAD OF     *
028600*    SIX SEPARATE IF-STATEMENTS.                                     *
028700 2210-COUNT-ONE-CLASS-ENTRY.
028800     IF CC-COUNT-ENTRY (WS-CLASS-SUB) > 0
028900         ADD 1 TO CC-DISTINCT-CLASSES
029000     END-IF.
029100 2219-COUNT-ONE-CLASS-ENTRY-EXIT.
029200     EXIT.
