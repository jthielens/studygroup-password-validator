000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PWCONSPC.
000300 AUTHOR.        J K MERCER.
000400 INSTALLATION.  SECURITY ADMINISTRATION SYSTEMS.
000500 DATE-WRITTEN.  09/1986.
000600 DATE-COMPILED.
000700 SECURITY.      CLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  PARSES A COMPACT TEXTUAL PASSWORD-POLICY SPECIFICATION INTO THE *
001200*  8-ROW CONSTRAINT-VALUES TABLE (PWCNSTTB), AND RENDERS A         *
001300*  RESOLVED CONSTRAINT-VALUES TABLE BACK INTO THE CANONICAL        *
001400*  SPEC TEXT.  A CLAUSE IS  <TOKEN>>=<N>,  <TOKEN><=<N>,  <TOKEN>,  *
001500*  OR  !<TOKEN> .  UNKNOWN TOKENS OR A TYPE/CLAUSE MISMATCH FAIL    *
001600*  THE WHOLE PARSE.                                                 *
001700*                                                                  *
001800*  THE EIGHT TOKENS, IN DECLARATION ORDER, ARE LENGTH/UPPER/LOWER/  *
001900*  DIGIT/SPECIAL/REPEAT (ALL MIN-TYPE), AGE (MAX-TYPE) AND USER     *
002000*  (PROHIBIT-TYPE).  A POLICY ADMINISTRATOR BUILDS THE SPEC TEXT    *
002100*  ON THE POLICY MAINTENANCE SCREEN; THIS ELEMENT NEVER SEES THAT   *
002200*  SCREEN AND DOES NOT CARE WHERE THE TEXT CAME FROM.               *
002300*                                                                  *
002400*J    JCL..                                                        *
002500*     NONE - THIS ELEMENT IS CALLED, NOT JOB-STEPPED.              *
002600*                                                                  *
002700*P    ENTRY PARAMETERS..                                           *
002800*     PWCS-PARMS, PWCS-SPEC-TEXT, CONSTRAINT-VALUES  (SEE LINKAGE) *
002900*                                                                  *
003000*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003100*     UNKNOWN CONSTRAINT TOKEN, CLAUSE/TYPE MISMATCH, OR A SPEC     *
003200*     THAT IS NOT FULLY CONSUMED LEFT TO RIGHT - ALL RETURNED AS    *
003300*     PWCS-PARSE-FAILED, NO ABEND.  THE CALLER DECIDES WHETHER A    *
003400*     FAILED PARSE REJECTS THE POLICY CHANGE OR FALLS BACK TO THE   *
003500*     PRIOR ONE - THIS ELEMENT HAS NO OPINION EITHER WAY.           *
003600*                                                                  *
003700*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003800*     NONE                                                         *
003900*                                                                  *
004000*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004100*     PWCNSTTB - THE 8 FIXED CONSTRAINT IDS/TYPES/DEFAULTS         *
004200*     ALPHA-TOKEN-CLASS (SPECIAL-NAMES) - A THRU Z, a THRU z, USED  *
004300*     ONLY TO DELIMIT A TOKEN WORD DURING THE SCAN.                 *
004400*                                                                  *
004500**********************************************************************
004600*                                                                  *
004700*    CHANGE LOG                                                    *
004800*                                                                  *
004900*    86-09-22  JKM  ORIGINAL - PARSE ONLY, RENDER ADDED LATER      *
005000*    87-03-05  JKM  ADDED 2000-RENDER-SPEC (CANONICAL ROUND-TRIP)  *
005100*    90-01-17  DLP  REQ 4812 - LAST CLAUSE FOR A TOKEN NOW WINS    *
005200*                   INSTEAD OF ACCUMULATING (MATCHES POLICY ADMIN  *
005300*                   SCREEN BEHAVIOUR)                               *
005400*    93-08-11  DLP  REQ 5544 - ADDED REPEAT/AGE/USER TOKENS        *
005500*    98-10-02  RS   Y2K REVIEW - NO DATE FIELDS IN THIS ELEMENT,   *
005600*                   NO CHANGES REQUIRED, SIGNED OFF                 *
005700*    99-01-14  RS   Y2K REVIEW - RECONFIRMED AFTER COPYBOOK AUDIT  *
005800*    03-05-30  TO   REQ 88341 - EXTRACTED PWCNSTTB AS SHARED       *
005900*                   COPYBOOK, PULLED OUT OF PWRULEVL               *
006000*    08-02-19  TO   REQ 91550 - ADDED PWCS-INIT-DEFAULTS ENTRY SO  *
006100*                   CALLERS CAN BUILD A DEFAULT TABLE WITHOUT      *
006200*                   SUPPLYING A SPEC STRING                         *
006300*                                                                  *
006400**********************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-370.
006800 OBJECT-COMPUTER.   IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 ON STATUS IS PWCS-TRACE-ON
007200          OFF STATUS IS PWCS-TRACE-OFF
007300     CLASS ALPHA-TOKEN-CLASS IS 'A' THRU 'Z' 'a' THRU 'z'.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 WORKING-STORAGE SECTION.
007900 01  FILLER                  PIC X(32)
008000         VALUE 'PWCONSPC WORKING STORAGE BEGINS'.
008100**********************************************************************
008200*                     READ ONLY CONSTANTS                          *
008300* THE THREE WS-TOKEN- ARRAYS BELOW ARE PARALLEL - ENTRY N OF EACH    *
008400* DESCRIBES ROW N OF CONSTRAINT-VALUES.  THEY ARE LOADED ONCE BY     *
008500* 1005-LOAD-TOKEN-TABLES (GUARDED BY WS-TABLES-LOADED-IND) RATHER    *
008600* THAN CARRYING VALUE CLAUSES DIRECTLY ON AN OCCURS CLAUSE, WHICH    *
008700* THIS COMPILER DOES NOT SUPPORT FOR STRING-VALUED ENTRIES.          *
008800**********************************************************************
008900 01  READ-ONLY-WORK-AREA.
009000     05  BINARY1             COMP PIC S9(04) VALUE +1.
009100     05  WS-SPEC-MAXLEN      COMP PIC S9(04) VALUE +256.
009200     05  WS-TOKEN-NAMES.
009300         10  WS-TOKEN-ENTRY  PIC X(08) OCCURS 8 TIMES.
009400     05  WS-TOKEN-TYPES.
009500         10  WS-TOKEN-TYPE-ENT PIC X(08) OCCURS 8 TIMES.
009600     05  WS-TOKEN-DEFAULTS.
009700         10  WS-TOKEN-DFLT-ENT PIC S9(05) COMP-3 OCCURS 8 TIMES.
009800     05  WS-TABLES-LOADED-IND PIC X(01) VALUE 'N'.
009900         88  WS-TABLES-LOADED          VALUE 'Y'.
010000*    WS-UPPER-ALPHABET / WS-LOWER-ALPHABET ARE THE INSPECT          *
010100*    CONVERTING TABLES USED BY 1130-SCAN-WORD AND 2010-RENDER-      *
010200*    ONE-ROW - NO INTRINSIC FUNCTION IS USED FOR CASE FOLDING.      *
010300     05  WS-UPPER-ALPHABET   PIC X(26)
010400         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010500     05  WS-LOWER-ALPHABET   PIC X(26)
010600         VALUE 'abcdefghijklmnopqrstuvwxyz'.
010700     05  FILLER              PIC X(04).
010800**********************************************************************
010900*                V A R I A B L E   D A T A   A R E A S             *
011000* WS-PTR IS THE SCAN CURSOR INTO PWCS-SPEC-TEXT DURING A PARSE, AND  *
011100* THE OUTPUT CURSOR IS WS-OUT-LEN DURING A RENDER.  WS-NDX IS THE    *
011200* CONSTRAINT-ROW SUBSCRIPT; WS-SUB2 IS A SECOND, UNRELATED SUBSCRIPT *
011300* USED ONLY INSIDE 2040-APPEND-NUMBER SO WS-NDX (THE ROW POINTER)    *
011400* SURVIVES UNTOUCHED ACROSS THAT CALL.                               *
011500**********************************************************************
011600 01  VARIABLE-WORK-AREA.
011700     05  WS-PTR              PIC S9(04) COMP VALUE +0.
011800     05  WS-SPEC-LEN         PIC S9(04) COMP VALUE +0.
011900     05  WS-WORD             PIC X(16) VALUE SPACE.
012000     05  WS-WORD-LEN         PIC S9(04) COMP VALUE +0.
012100     05  WS-WORD-UPPER REDEFINES WS-WORD
012200                         PIC X(16).
012300     05  WS-NDX              PIC S9(04) COMP VALUE +0.
012400     05  WS-SUB2             PIC S9(04) COMP VALUE +0.
012500     05  WS-DIGIT-COUNT      PIC S9(04) COMP VALUE +0.
012600     05  WS-NUM-VALUE        PIC S9(05) COMP-3 VALUE +0.
012700     05  WS-OPERATOR         PIC X(02) VALUE SPACE.
012800     05  WS-HAS-BANG-IND     PIC X(01) VALUE 'N'.
012900         88  WS-HAS-BANG             VALUE 'Y'.
013000     05  WS-FOUND-IND        PIC X(01) VALUE 'N'.
013100         88  WS-TOKEN-FOUND          VALUE 'Y'.
013200     05  WS-FAIL-IND         PIC X(01) VALUE 'N'.
013300         88  WS-PARSE-FAILED         VALUE 'Y'.
013400     05  WS-OUT-LEN          PIC S9(04) COMP VALUE +0.
013500*    WS-NUM-EDIT IS A ZERO-SUPPRESSED NUMERIC-EDITED FIELD USED TO  *
013600*    STRIP LEADING ZEROES WHEN RENDERING A CONSTRAINT VALUE BACK TO *
013700*    TEXT; THE REDEFINES BELOW LETS 2041-TEST-ONE-DIGIT-POS WALK    *
013800*    ITS FIVE CHARACTER POSITIONS ONE AT A TIME.                    *
013900     05  WS-NUM-EDIT         PIC Z(04)9.
014000     05  WS-NUM-EDIT-GROUP REDEFINES WS-NUM-EDIT.
014100         10  WS-NUM-EDIT-CHAR PIC X(01) OCCURS 5 TIMES.
014200     05  WS-FIRST-DIGIT-POS  PIC S9(04) COMP VALUE +0.
014300     05  WS-LOWER-ID         PIC X(08) VALUE SPACE.
014400     05  FILLER              PIC X(04).
014500 01  FILLER                  PIC X(32)
014600         VALUE 'PWCONSPC WORKING STORAGE ENDS  '.
014700**********************************************************************
014800*                         LINKAGE SECTION                          *
014900* PWCS-PARMS CARRIES THE FUNCTION CODE AND THE PASS/FAIL RESULT.     *
015000* PWCS-SPEC-TEXT IS READ ON A PARSE AND WRITTEN ON A RENDER; THE     *
015100* REDEFINES GIVES 1130-SCAN-WORD AND THE APPEND PARAGRAPHS BYTE-     *
015200* LEVEL ACCESS WITHOUT REFERENCE MODIFICATION EVERYWHERE.            *
015300**********************************************************************
015400 LINKAGE SECTION.
015500 01  PWCS-PARMS.
015600     05  PWCS-FUNCTION       PIC X(01).
015700         88  PWCS-INIT-DEFAULTS      VALUE '0'.
015800         88  PWCS-PARSE              VALUE '1'.
015900         88  PWCS-RENDER             VALUE '2'.
016000     05  PWCS-PARSE-OK       PIC X(01).
016100         88  PWCS-PARSE-SUCCESS      VALUE 'Y'.
016200         88  PWCS-PARSE-FAILED       VALUE 'N'.
016300     05  FILLER              PIC X(06).
016400 01  PWCS-SPEC-TEXT          PIC X(256).
016500 01  PWCS-SPEC-CHARS REDEFINES PWCS-SPEC-TEXT.
016600     05  PWCS-SPEC-CHAR      PIC X(01) OCCURS 256 TIMES.
016700 COPY PWCNSTTB.
016800**********************************************************************
016900*                        PROCEDURE DIVISION                        *
017000**********************************************************************
017100 PROCEDURE DIVISION USING PWCS-PARMS
017200                          PWCS-SPEC-TEXT
017300                          CONSTRAINT-VALUES.
017400**********************************************************************
017500*                   0000-CONTROL-PROCESS                           *
017600*    PWCS-INIT-DEFAULTS AND PWCS-PARSE BOTH BUILD THE DEFAULT TABLE *
017700*    FIRST - A PARSE ALWAYS STARTS FROM DEFAULTS, NEVER FROM        *
017800*    WHATEVER CONSTRAINT-VALUES HAPPENED TO CONTAIN ON ENTRY.        *
017900**********************************************************************
018000 0000-CONTROL-PROCESS.
018100     MOVE 'Y' TO PWCS-PARSE-OK.
018200     EVALUATE TRUE
018300         WHEN PWCS-INIT-DEFAULTS
018400             PERFORM 1000-BUILD-DEFAULT-TABLE
018500                 THRU 1099-BUILD-DEFAULT-TABLE-EXIT
018600         WHEN PWCS-PARSE
018700             PERFORM 1000-BUILD-DEFAULT-TABLE
018800                 THRU 1099-BUILD-DEFAULT-TABLE-EXIT
018900             PERFORM 1100-PARSE-SPEC
019000                 THRU 1199-PARSE-SPEC-EXIT
019100         WHEN PWCS-RENDER
019200             PERFORM 2000-RENDER-SPEC
019300                 THRU 2099-RENDER-SPEC-EXIT
019400     END-EVALUATE.
019500     GOBACK.
019600**********************************************************************
019700*                1000-BUILD-DEFAULT-TABLE                          *
019800*    LOADS THE 8 FIXED ROWS (ID, TYPE, DEFAULT) AND SETS EACH       *
019900*    ROW'S CURRENT VALUE TO ITS TYPE DEFAULT - "NOT SPECIFIED".     *
020000**********************************************************************
020100 1000-BUILD-DEFAULT-TABLE.
020200     IF NOT WS-TABLES-LOADED
020300         PERFORM 1005-LOAD-TOKEN-TABLES
020400             THRU 1009-LOAD-TOKEN-TABLES-EXIT
020500     END-IF.
020600     PERFORM 1010-BUILD-ONE-ROW
020700         VARYING WS-NDX FROM 1 BY 1
020800         UNTIL WS-NDX > 8.
020900 1099-BUILD-DEFAULT-TABLE-EXIT.
021000     EXIT.
021010*-------------------------------------------------------------------*
021020* BOTH PWCS-INIT-DEFAULTS AND PWCS-PARSE ROUTE THROUGH HERE (SEE    *
021030* 0000-CONTROL-PROCESS) SO A CALLER THAT ONLY WANTS A FRESH DEFAULT *
021040* TABLE - FOR EXAMPLE WHEN A NEW POLICY RECORD IS FIRST CREATED AND *
021050* HAS NO SPEC TEXT YET - NEEDS NO SPECIAL-CASE CALL SEQUENCE.       *
021060*-------------------------------------------------------------------*
021100**********************************************************************
021200*               1005-LOAD-TOKEN-TABLES                             *
021300*    LOADS THE 3 PARALLEL ARRAYS (ID/TYPE/DEFAULT) ONE TIME ONLY -  *
021400*    DECLARATION ORDER: LENGTH UPPER LOWER DIGIT SPECIAL REPEAT     *
021500*    AGE USER.  THE -1 DEFAULT FOR AGE MEANS "NO MAXIMUM AGE SET";   *
021600*    ZERO WOULD BE INDISTINGUISHABLE FROM "EXPIRES IMMEDIATELY".     *
021700**********************************************************************
021800 1005-LOAD-TOKEN-TABLES.
021900     MOVE 'LENGTH'   TO WS-TOKEN-ENTRY (1).
022000     MOVE 'UPPER'    TO WS-TOKEN-ENTRY (2).
022100     MOVE 'LOWER'    TO WS-TOKEN-ENTRY (3).
022200     MOVE 'DIGIT'    TO WS-TOKEN-ENTRY (4).
022300     MOVE 'SPECIAL'  TO WS-TOKEN-ENTRY (5).
022400     MOVE 'REPEAT'   TO WS-TOKEN-ENTRY (6).
022500     MOVE 'AGE'      TO WS-TOKEN-ENTRY (7).
022600     MOVE 'USER'     TO WS-TOKEN-ENTRY (8).
022700     MOVE 'MIN'      TO WS-TOKEN-TYPE-ENT (1).
022800     MOVE 'MIN'      TO WS-TOKEN-TYPE-ENT (2).
022900     MOVE 'MIN'      TO WS-TOKEN-TYPE-ENT (3).
023000     MOVE 'MIN'      TO WS-TOKEN-TYPE-ENT (4).
023100     MOVE 'MIN'      TO WS-TOKEN-TYPE-ENT (5).
023200     MOVE 'MIN'      TO WS-TOKEN-TYPE-ENT (6).
023300     MOVE 'MAX'      TO WS-TOKEN-TYPE-ENT (7).
023400     MOVE 'PROHIBIT' TO WS-TOKEN-TYPE-ENT (8).
023500     MOVE 0          TO WS-TOKEN-DFLT-ENT (1).
023600     MOVE 0          TO WS-TOKEN-DFLT-ENT (2).
023700     MOVE 0          TO WS-TOKEN-DFLT-ENT (3).
023800     MOVE 0          TO WS-TOKEN-DFLT-ENT (4).
023900     MOVE 0          TO WS-TOKEN-DFLT-ENT (5).
024000     MOVE 0          TO WS-TOKEN-DFLT-ENT (6).
024100     MOVE -1         TO WS-TOKEN-DFLT-ENT (7).
024200     MOVE 0          TO WS-TOKEN-DFLT-ENT (8).
024300     SET WS-TABLES-LOADED TO TRUE.
024400 1009-LOAD-TOKEN-TABLES-EXIT.
024500     EXIT.
024510*-------------------------------------------------------------------*
024520* THE THREE ARRAYS ABOVE ARE LOADED BY LITERAL, ONE MOVE PER ROW,   *
024530* RATHER THAN BY A TABLE OF GROUP ITEMS WITH VALUE CLAUSES - THIS   *
024540* SHOP'S COMPILER REJECTS A VALUE CLAUSE ON AN OCCURS GROUP WHOSE   *
024550* ELEMENTARY ITEMS ARE MIXED ALPHANUMERIC AND COMP-3, SO EACH ROW   *
024560* IS BUILT BY HAND INSTEAD.  THIS RUNS ONCE PER CALLING PROGRAM'S   *
024570* LIFETIME (GUARDED BY WS-TABLES-LOADED-IND), NOT ONCE PER REQUEST. *
024580*-------------------------------------------------------------------*
024600**********************************************************************
024700*                 1010-BUILD-ONE-ROW                               *
024800*    COPIES ONE PARALLEL-ARRAY ENTRY INTO THE MATCHING CONSTRAINT-  *
024900*    VALUES ROW; CV-VALUE STARTS OUT EQUAL TO CV-DEFAULT UNTIL A    *
025000*    CLAUSE IN THE SPEC TEXT OVERRIDES IT.                          *
025100**********************************************************************
025200 1010-BUILD-ONE-ROW.
025300     MOVE WS-TOKEN-ENTRY (WS-NDX)      TO CV-ID (WS-NDX).
025400     MOVE WS-TOKEN-TYPE-ENT (WS-NDX)   TO CV-TYPE (WS-NDX).
025500     MOVE WS-TOKEN-DFLT-ENT (WS-NDX)   TO CV-DEFAULT (WS-NDX).
025600     MOVE WS-TOKEN-DFLT-ENT (WS-NDX)   TO CV-VALUE (WS-NDX).
025700 1019-BUILD-ONE-ROW-EXIT.
025800     EXIT.
025810*-------------------------------------------------------------------*
025820* CV-VALUE AND CV-DEFAULT START OUT IDENTICAL HERE; 1160-VALIDATE-  *
025830* AND-STORE IS THE ONLY PARAGRAPH THAT EVER MOVES A DIFFERENT       *
025840* VALUE INTO CV-VALUE AFTERWARD.  2010-RENDER-ONE-ROW LEANS ON      *
025850* THAT FACT TO DECIDE WHICH ROWS NEED A CLAUSE IN THE OUTPUT TEXT.  *
025860*-------------------------------------------------------------------*
025900**********************************************************************
026000*                   1100-PARSE-SPEC                                *
026100*    SCANS PWCS-SPEC-TEXT LEFT TO RIGHT, ONE CLAUSE AT A TIME.  A    *
026200*    TRAILING GARBAGE CHARACTER OR AN UNCONSUMED SUFFIX AFTER THE    *
026300*    LAST CLAUSE BOTH SHOW UP HERE AS WS-PTR NEVER REACHING         *
026400*    WS-SPEC-LEN, SO NO SEPARATE "LEFTOVER TEXT" TEST IS NEEDED.     *
026500**********************************************************************
026600 1100-PARSE-SPEC.
026700     SET WS-PARSE-FAILED TO FALSE.
026800     MOVE 'Y' TO WS-FAIL-IND.
026900     MOVE 'N' TO WS-FAIL-IND.
027000     PERFORM 1105-COMPUTE-SPEC-LEN.
027100     MOVE 1 TO WS-PTR.
027200     PERFORM 1110-SKIP-SPACES.
027300     PERFORM 1120-PARSE-ONE-CLAUSE
027400         THRU 1129-PARSE-ONE-CLAUSE-EXIT
027500         UNTIL WS-PTR > WS-SPEC-LEN
027600            OR WS-PARSE-FAILED.
027700     IF WS-PARSE-FAILED
027800         MOVE 'N' TO PWCS-PARSE-OK
027900     END-IF.
028000 1199-PARSE-SPEC-EXIT.
028100     EXIT.
028110*-------------------------------------------------------------------*
028120* THE 90-01-17 LOG ENTRY ABOVE ("LAST CLAUSE WINS") MEANS A SPEC     *
028130* LIKE "LENGTH>=6 LENGTH>=10" IS NOT AN ERROR - IT PARSES TO        *
028140* LENGTH>=10, BECAUSE 1160-VALIDATE-AND-STORE SIMPLY OVERWRITES     *
028150* CV-VALUE EVERY TIME THE SAME TOKEN REAPPEARS.  THE POLICY ADMIN   *
028160* SCREEN RELIES ON THIS SO A USER CAN RE-TYPE ONE CLAUSE WITHOUT    *
028170* RETYPING THE WHOLE SPEC STRING.                                  *
028180*-------------------------------------------------------------------*
028200**********************************************************************
028300*                1105-COMPUTE-SPEC-LEN                             *
028400*    TRAILING-SPACE TRIM - NO INTRINSIC FUNCTION ALLOWED HERE.     *
028500*    AN ALL-SPACE SPEC LEAVES WS-SPEC-LEN AT ZERO, WHICH THE        *
028600*    1100- PERFORM UNTIL TREATS AS "NOTHING TO PARSE, NOT A         *
028700*    FAILURE" - AN EMPTY SPEC MEANS "TAKE ALL DEFAULTS".            *
028800**********************************************************************
028900 1105-COMPUTE-SPEC-LEN.
029000     MOVE WS-SPEC-MAXLEN TO WS-SPEC-LEN.
029100     PERFORM 1106-TRIM-ONE-TRAILING-CHAR
029200         UNTIL WS-SPEC-LEN < 1
029300            OR PWCS-SPEC-TEXT (WS-SPEC-LEN:1) NOT = SPACE.
029400 1109-COMPUTE-SPEC-LEN-EXIT.
029500     EXIT.
029510*-------------------------------------------------------------------*
029520* THIS TRIM IS CHARACTER-AT-A-TIME RATHER THAN AN INSPECT TALLYING  *
029530* CLAUSE BECAUSE THE SHOP'S STANDARDS MANUAL RESERVES INSPECT        *
029540* TALLYING FOR FIXED-FORMAT RECORDS, NOT FREE-TEXT SCANS - SEE THE  *
029550* SAME CONVENTION IN 1110-SKIP-SPACES BELOW.                        *
029560*-------------------------------------------------------------------*
029600 1106-TRIM-ONE-TRAILING-CHAR.
029700     SUBTRACT 1 FROM WS-SPEC-LEN.
029800 1107-TRIM-ONE-TRAILING-CHAR-EXIT.
029900     EXIT.
030000**********************************************************************
030100*                   1110-SKIP-SPACES                               *
030200**********************************************************************
030300 1110-SKIP-SPACES.
030400     PERFORM 1111-SKIP-ONE-SPACE
030500         UNTIL WS-PTR > WS-SPEC-LEN
030600            OR PWCS-SPEC-TEXT (WS-PTR:1) NOT = SPACE.
030700 1119-SKIP-SPACES-EXIT.
030800     EXIT.
030810*-------------------------------------------------------------------*
030820* CALLED TWICE PER CLAUSE - ONCE BY 1100-PARSE-SPEC BEFORE THE      *
030830* FIRST CLAUSE, AND ONCE BY 1120-PARSE-ONE-CLAUSE AFTER EVERY       *
030840* SUBSEQUENT ONE - SO CLAUSES MAY BE SEPARATED BY ANY NUMBER OF     *
030850* BLANKS, NOT JUST EXACTLY ONE.                                     *
030860*-------------------------------------------------------------------*
030900 1111-SKIP-ONE-SPACE.
031000     ADD 1 TO WS-PTR.
031100 1112-SKIP-ONE-SPACE-EXIT.
031200     EXIT.
031300**********************************************************************
031400*                1120-PARSE-ONE-CLAUSE                             *
031500*    A LEADING '!' SETS THE BANG FLAG AND IS CONSUMED BEFORE THE     *
031600*    TOKEN WORD IS SCANNED; A GO TO OUT OF THIS PARAGRAPH ON ANY     *
031700*    FAILURE PATH JUMPS STRAIGHT TO THE EXIT SO 1100- SEES THE       *
031800*    FAILURE ON ITS VERY NEXT TEST.                                  *
031900**********************************************************************
032000 1120-PARSE-ONE-CLAUSE.
032100     MOVE 'N' TO WS-HAS-BANG-IND.
032200     IF PWCS-SPEC-TEXT (WS-PTR:1) = '!'
032300         SET WS-HAS-BANG TO TRUE
032400         ADD 1 TO WS-PTR
032500     END-IF.
032600     IF WS-PTR > WS-SPEC-LEN
032700         SET WS-PARSE-FAILED TO TRUE
032800         GO TO 1129-PARSE-ONE-CLAUSE-EXIT
032900     END-IF.
033000     PERFORM 1130-SCAN-WORD
033100         THRU 1139-SCAN-WORD-EXIT.
033200     IF WS-WORD-LEN = 0
033300         SET WS-PARSE-FAILED TO TRUE
033400         GO TO 1129-PARSE-ONE-CLAUSE-EXIT
033500     END-IF.
033600     PERFORM 1140-LOOKUP-TOKEN
033700         THRU 1149-LOOKUP-TOKEN-EXIT.
033800     IF NOT WS-TOKEN-FOUND
033900         SET WS-PARSE-FAILED TO TRUE
034000         GO TO 1129-PARSE-ONE-CLAUSE-EXIT
034100     END-IF.
034200     MOVE SPACE TO WS-OPERATOR.
034300     MOVE 0 TO WS-NUM-VALUE.
034400*    THE >= / <= TEST BELOW ONLY RUNS IF THERE IS A CHARACTER LEFT  *
034500*    TO LOOK AT - A TOKEN AT THE VERY END OF THE SPEC TEXT WITH NO   *
034600*    OPERATOR IS A VALID REQUIRE/PROHIBIT CLAUSE, NOT A FAILURE.     *
034700     IF WS-PTR <= WS-SPEC-LEN
034800         IF PWCS-SPEC-TEXT (WS-PTR:1) = '>' OR
034900            PWCS-SPEC-TEXT (WS-PTR:1) = '<'
035000             IF WS-PTR < WS-SPEC-LEN AND
035100                PWCS-SPEC-TEXT (WS-PTR + 1:1) = '='
035200                 MOVE PWCS-SPEC-TEXT (WS-PTR:2) TO WS-OPERATOR
035300                 ADD 2 TO WS-PTR
035400                 PERFORM 1150-SCAN-NUMBER
035500                     THRU 1159-SCAN-NUMBER-EXIT
035600                 IF WS-DIGIT-COUNT = 0
035700                     SET WS-PARSE-FAILED TO TRUE
035800                     GO TO 1129-PARSE-ONE-CLAUSE-EXIT
035900                 END-IF
036000             ELSE
036100                 SET WS-PARSE-FAILED TO TRUE
036200                 GO TO 1129-PARSE-ONE-CLAUSE-EXIT
036300             END-IF
036400         END-IF
036500     END-IF.
036600     IF WS-PTR <= WS-SPEC-LEN
036700         IF PWCS-SPEC-TEXT (WS-PTR:1) NOT = SPACE
036800             SET WS-PARSE-FAILED TO TRUE
036900             GO TO 1129-PARSE-ONE-CLAUSE-EXIT
037000         END-IF
037100     END-IF.
037200     PERFORM 1160-VALIDATE-AND-STORE
037300         THRU 1169-VALIDATE-AND-STORE-EXIT.
037400     PERFORM 1110-SKIP-SPACES
037500         THRU 1119-SKIP-SPACES-EXIT.
037600 1129-PARSE-ONE-CLAUSE-EXIT.
037700     EXIT.
037800**********************************************************************
037900*                   1130-SCAN-WORD                                 *
038000*    COLLECTS CONSECUTIVE ALPHABETIC CHARACTERS STARTING AT WS-PTR. *
038100*    STOPS AT 16 CHARACTERS EVEN IF THE TOKEN WORD RUNS LONGER -    *
038200*    NO REAL TOKEN IS ANYWHERE NEAR THAT LONG, SO A RUNAWAY WORD    *
038300*    SIMPLY FAILS THE LOOKUP IN 1140- RATHER THAN OVERFLOWING.       *
038400**********************************************************************
038500 1130-SCAN-WORD.
038600     MOVE SPACE TO WS-WORD.
038700     MOVE 0 TO WS-WORD-LEN.
038800     PERFORM 1131-SCAN-ONE-WORD-CHAR
038900         UNTIL WS-PTR > WS-SPEC-LEN
039000            OR PWCS-SPEC-TEXT (WS-PTR:1) NOT ALPHA-TOKEN-CLASS
039100            OR WS-WORD-LEN = 16.
039200     MOVE WS-WORD TO WS-WORD-UPPER.
039300     INSPECT WS-WORD-UPPER
039400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
039500 1139-SCAN-WORD-EXIT.
039600     EXIT.
039700 1131-SCAN-ONE-WORD-CHAR.
039800     ADD 1 TO WS-WORD-LEN.
039900     MOVE PWCS-SPEC-TEXT (WS-PTR:1)
040000         TO WS-WORD (WS-WORD-LEN:1).
040100     ADD 1 TO WS-PTR.
040200 1132-SCAN-ONE-WORD-CHAR-EXIT.
040300     EXIT.
040310*-------------------------------------------------------------------*
040320* WS-WORD IS CLEARED TO SPACE BY 1130- BEFORE THIS PARAGRAPH IS     *
040330* EVER PERFORMED, SO A SHORT TOKEN (E.G. "AGE") LEAVES THE UNUSED   *
040340* TRAILING BYTES OF WS-WORD AS SPACE, WHICH MATCHES THE TRAILING    *
040350* SPACE PADDING CV-ID CARRIES IN PWCNSTTB.                          *
040360*-------------------------------------------------------------------*
040400**********************************************************************
040500*                  1140-LOOKUP-TOKEN                               *
040600*    CASE-INSENSITIVE LOOKUP OF WS-WORD-UPPER AGAINST THE 8 FIXED   *
040700*    CONSTRAINT IDS.  WS-NDX IS LEFT POINTING AT THE MATCHING ROW.  *
040800**********************************************************************
040900 1140-LOOKUP-TOKEN.
041000     MOVE 'N' TO WS-FOUND-IND.
041100     PERFORM 1141-TEST-ONE-TOKEN-ROW
041200         VARYING WS-NDX FROM 1 BY 1
041300         UNTIL WS-NDX > 8 OR WS-TOKEN-FOUND.
041400*    IF THE LOOP RAN OFF THE END WITHOUT A MATCH, WS-NDX IS LEFT AT *
041500*    9 AND WS-TOKEN-FOUND IS STILL 'N' - 1120- CATCHES THAT AND      *
041600*    FAILS THE PARSE BEFORE WS-NDX(9) COULD EVER SUBSCRIPT A ROW.    *
041700     IF WS-TOKEN-FOUND
041800         SUBTRACT 1 FROM WS-NDX
041900     END-IF.
042000 1149-LOOKUP-TOKEN-EXIT.
042100     EXIT.
042200 1141-TEST-ONE-TOKEN-ROW.
042300     IF WS-WORD-UPPER = CV-ID (WS-NDX)
042400         SET WS-TOKEN-FOUND TO TRUE
042500     END-IF.
042600 1142-TEST-ONE-TOKEN-ROW-EXIT.
042700     EXIT.
042710*-------------------------------------------------------------------*
042720* A STRAIGHT SEQUENTIAL SEARCH OF 8 ROWS, NOT A SEARCH VERB - AN     *
042730* 8-ROW TABLE NEVER JUSTIFIED THE OVERHEAD OF KEEPING IT SORTED     *
042740* FOR A BINARY SEARCH, AND THE TABLE ORDER MATTERS ELSEWHERE (SEE   *
042750* 1005-LOAD-TOKEN-TABLES AND 2000-RENDER-SPEC, BOTH OF WHICH WALK   *
042760* THE ROWS IN THIS SAME DECLARATION ORDER).                        *
042770*-------------------------------------------------------------------*
042800**********************************************************************
042900*                  1150-SCAN-NUMBER                                *
043000*    COLLECTS UP TO 5 NUMERIC DIGITS - ENOUGH FOR ANY CONSTRAINT     *
043100*    VALUE THIS SHOP HAS EVER CONFIGURED; A SIXTH DIGIT IS SIMPLY    *
043200*    LEFT UNCONSUMED AND FAILS THE PARSE ON THE NEXT TEST IN 1120-.  *
043300**********************************************************************
043400 1150-SCAN-NUMBER.
043500     MOVE 0 TO WS-NUM-VALUE.
043600     MOVE 0 TO WS-DIGIT-COUNT.
043700     PERFORM 1151-SCAN-ONE-DIGIT
043800         UNTIL WS-PTR > WS-SPEC-LEN
043900            OR PWCS-SPEC-TEXT (WS-PTR:1) NOT NUMERIC
044000            OR WS-DIGIT-COUNT = 5.
044100 1159-SCAN-NUMBER-EXIT.
044200     EXIT.
044300 1151-SCAN-ONE-DIGIT.
044400     COMPUTE WS-NUM-VALUE =
044500         WS-NUM-VALUE * 10 + PWCS-SPEC-TEXT (WS-PTR:1).
044600     ADD 1 TO WS-DIGIT-COUNT.
044700     ADD 1 TO WS-PTR.
044800 1152-SCAN-ONE-DIGIT-EXIT.
044900     EXIT.
044910*-------------------------------------------------------------------*
044920* WS-NUM-VALUE IS COMP-3 WITH 5 DIGITS, SO THE COMPUTE ABOVE        *
044930* CANNOT OVERFLOW BEFORE THE 5-DIGIT CAP IN 1150-SCAN-NUMBER STOPS  *
044940* THE LOOP - A SIXTH DIGIT WOULD PUSH THE VALUE PAST 99999, WHICH   *
044950* NO CONSTRAINT THIS SHOP CONFIGURES EVER APPROACHES.               *
044960*-------------------------------------------------------------------*
045000**********************************************************************
045100*              1160-VALIDATE-AND-STORE                             *
045200*    CHECKS THE SCANNED CLAUSE SHAPE AGAINST THE MATCHED ROW'S      *
045300*    TYPE, THEN STORES THE RESOLVED VALUE (LAST CLAUSE WINS).       *
045400*    A MIN CLAUSE MUST USE >=, A MAX CLAUSE MUST USE <=, AND A       *
045500*    REQUIRE/PROHIBIT CLAUSE MUST USE NEITHER OPERATOR - ANY OTHER   *
045600*    COMBINATION IS A TYPE/CLAUSE MISMATCH PER THE ABSTRACT ABOVE.   *
045700**********************************************************************
045800 1160-VALIDATE-AND-STORE.
045900     EVALUATE TRUE
046000         WHEN CV-TYPE-MIN (WS-NDX)
046100             IF WS-HAS-BANG OR WS-OPERATOR NOT = '>='
046200                 SET WS-PARSE-FAILED TO TRUE
046300             ELSE
046400                 MOVE WS-NUM-VALUE TO CV-VALUE (WS-NDX)
046500             END-IF
046600         WHEN CV-TYPE-MAX (WS-NDX)
046700             IF WS-HAS-BANG OR WS-OPERATOR NOT = '<='
046800                 SET WS-PARSE-FAILED TO TRUE
046900             ELSE
047000                 MOVE WS-NUM-VALUE TO CV-VALUE (WS-NDX)
047100             END-IF
047200         WHEN CV-TYPE-REQUIRE (WS-NDX)
047300             IF WS-HAS-BANG OR WS-OPERATOR NOT = SPACE
047400                 SET WS-PARSE-FAILED TO TRUE
047500             ELSE
047600                 MOVE 1 TO CV-VALUE (WS-NDX)
047700             END-IF
047800         WHEN CV-TYPE-PROHIBIT (WS-NDX)
047900             IF NOT WS-HAS-BANG OR WS-OPERATOR NOT = SPACE
048000                 SET WS-PARSE-FAILED TO TRUE
048100             ELSE
048200                 MOVE 1 TO CV-VALUE (WS-NDX)
048300             END-IF
048400     END-EVALUATE.
048500 1169-VALIDATE-AND-STORE-EXIT.
048600     EXIT.
048610*-------------------------------------------------------------------*
048620* A REQUIRE OR PROHIBIT CLAUSE STORES 1, NEVER THE LITERAL TEXT     *
048630* "TRUE" - PWRULEVL TESTS CV-VALUE NUMERICALLY (NOT = ZERO) FOR     *
048640* THOSE TWO TYPES, THE SAME WAY IT TESTS CV-VALUE AGAINST A         *
048650* COUNTED TOTAL FOR MIN/MAX TYPES.  ONE COMPARISON STYLE COVERS     *
048660* ALL FOUR CLAUSE TYPES ON THE EVALUATOR SIDE.                      *
048670*-------------------------------------------------------------------*
048700**********************************************************************
048800*                   2000-RENDER-SPEC                                *
048900*    WALKS THE 8 ROWS IN DECLARATION ORDER, EMITTING ONE CLAUSE     *
049000*    PER ROW WHOSE VALUE DIFFERS FROM ITS TYPE DEFAULT.  A ROW AT    *
049100*    ITS DEFAULT CONTRIBUTES NOTHING TO THE RENDERED TEXT - THE      *
049200*    CANONICAL FORM IS ALWAYS THE SHORTEST SPEC THAT PARSES BACK     *
049300*    TO THE SAME TABLE.                                              *
049400**********************************************************************
049500 2000-RENDER-SPEC.
049600     MOVE SPACE TO PWCS-SPEC-TEXT.
049700     MOVE 0 TO WS-OUT-LEN.
049800     PERFORM 2010-RENDER-ONE-ROW
049900         VARYING WS-NDX FROM 1 BY 1
050000         UNTIL WS-NDX > 8.
050100 2099-RENDER-SPEC-EXIT.
050200     EXIT.
050300*    REQUIRE/PROHIBIT ROWS NEED ONLY THE TOKEN ITSELF (OR ITS BANG  *
050400*    FORM) - THE OTHER-LEG OF THE EVALUATE BELOW DELIBERATELY       *
050500*    APPENDS NOTHING FURTHER FOR THEM.                              *
050600 2010-RENDER-ONE-ROW.
050700     IF CV-VALUE (WS-NDX) NOT = CV-DEFAULT (WS-NDX)
050800         IF WS-OUT-LEN > 0
050900             ADD 1 TO WS-OUT-LEN
051000             MOVE SPACE TO PWCS-SPEC-TEXT (WS-OUT-LEN:1)
051100         END-IF
051200         MOVE CV-ID (WS-NDX) TO WS-LOWER-ID
051300         INSPECT WS-LOWER-ID
051400             CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
051500         PERFORM 2020-APPEND-TOKEN
051600             THRU 2029-APPEND-TOKEN-EXIT
051700         EVALUATE TRUE
051800             WHEN CV-TYPE-MIN (WS-NDX)
051900                 PERFORM 2030-APPEND-LITERAL THRU 2039-APPEND-LITERAL-EXIT
052000                 PERFORM 2040-APPEND-NUMBER  THRU 2049-APPEND-NUMBER-EXIT
052100             WHEN CV-TYPE-MAX (WS-NDX)
052200                 MOVE '<=' TO WS-OPERATOR
052300                 PERFORM 2030-APPEND-LITERAL THRU 2039-APPEND-LITERAL-EXIT
052400                 PERFORM 2040-APPEND-NUMBER  THRU 2049-APPEND-NUMBER-EXIT
052500             WHEN OTHER
052600                 CONTINUE
052700         END-EVALUATE
052800     END-IF.
052900 2019-RENDER-ONE-ROW-EXIT.
053000     EXIT.
053010*-------------------------------------------------------------------*
053020* THE LEADING-SPACE LOGIC ABOVE (ADD-1-THEN-MOVE-SPACE) ONLY FIRES  *
053030* FROM THE SECOND EMITTED CLAUSE ONWARD - THE FIRST CLAUSE IN THE   *
053040* RENDERED TEXT NEVER GETS A LEADING SEPARATOR, WHICH IS WHY       *
053050* WS-OUT-LEN IS TESTED FOR > 0 RATHER THAN UNCONDITIONALLY          *
053060* SEPARATING EVERY ROW.                                             *
053070*-------------------------------------------------------------------*
053100**********************************************************************
053200*                 2020-APPEND-TOKEN                                *
053300*    APPENDS THE LOWER-CASED TOKEN ID, CHARACTER BY CHARACTER,      *
053400*    UNTIL A TRAILING SPACE OR THE 8-CHARACTER FIELD END.           *
053500**********************************************************************
053600 2020-APPEND-TOKEN.
053700     PERFORM 2025-APPEND-ID-CHARS
053800         VARYING WS-WORD-LEN FROM 1 BY 1
053900         UNTIL WS-WORD-LEN > 8
054000            OR WS-LOWER-ID (WS-WORD-LEN:1) = SPACE.
054100 2029-APPEND-TOKEN-EXIT.
054200     EXIT.
054300 2025-APPEND-ID-CHARS.
054400     ADD 1 TO WS-OUT-LEN.
054500     MOVE WS-LOWER-ID (WS-WORD-LEN:1) TO PWCS-SPEC-TEXT (WS-OUT-LEN:1).
054600 2026-APPEND-ID-CHARS-EXIT.
054700     EXIT.
054710*-------------------------------------------------------------------*
054720* WS-WORD-LEN IS REUSED HERE AS THE APPEND SUBSCRIPT - IT HAS NO    *
054730* OTHER MEANING DURING A RENDER, SINCE 1130-SCAN-WORD IS NEVER      *
054740* PERFORMED ON THE RENDER PATH.  REUSING IT INSTEAD OF DECLARING A  *
054750* FOURTH LOOP SUBSCRIPT KEEPS VARIABLE-WORK-AREA FROM GROWING ANY   *
054760* FURTHER THAN IT ALREADY HAS.                                      *
054770*-------------------------------------------------------------------*
054800**********************************************************************
054900*                2030-APPEND-LITERAL                               *
055000*    APPENDS THE 2-CHARACTER OPERATOR (>= OR <=) TO THE OUTPUT.     *
055100*    CALLER SETS WS-OPERATOR TO '<=' FOR A MAX ROW BEFORE CALLING;   *
055200*    THIS PARAGRAPH SUPPLIES '>=' ITSELF FOR A MIN ROW.              *
055300**********************************************************************
055400 2030-APPEND-LITERAL.
055500     IF CV-TYPE-MIN (WS-NDX)
055600         MOVE '>=' TO WS-OPERATOR
055700     END-IF.
055800     ADD 1 TO WS-OUT-LEN.
055900     MOVE WS-OPERATOR (1:1) TO PWCS-SPEC-TEXT (WS-OUT-LEN:1).
056000     ADD 1 TO WS-OUT-LEN.
056100     MOVE WS-OPERATOR (2:1) TO PWCS-SPEC-TEXT (WS-OUT-LEN:1).
056200 2039-APPEND-LITERAL-EXIT.
056300     EXIT.
056400**********************************************************************
056500*                2040-APPEND-NUMBER                                *
056600*    FORMATS CV-VALUE AS UNSIGNED DIGITS, NO LEADING ZEROES.        *
056700*    WS-NUM-EDIT IS FIVE CHARACTERS WIDE WITH LEADING ZERO-          *
056800*    SUPPRESSION, SO THE FIRST NON-SPACE POSITION IS THE FIRST       *
056900*    SIGNIFICANT DIGIT - EVERYTHING FROM THERE TO POSITION 5 GETS    *
057000*    COPIED OUT.                                                     *
057100**********************************************************************
057200 2040-APPEND-NUMBER.
057300     MOVE CV-VALUE (WS-NDX) TO WS-NUM-EDIT.
057400     MOVE 0 TO WS-FIRST-DIGIT-POS.
057500     PERFORM 2041-TEST-ONE-DIGIT-POS
057600         VARYING WS-SUB2 FROM 1 BY 1
057700         UNTIL WS-SUB2 > 5
057800            OR WS-FIRST-DIGIT-POS NOT = 0.
057900* WS-SUB2 IS A SCRATCH SUBSCRIPT - WS-NDX (THE ROW POINTER) IS UNTOUCHED
058000     SUBTRACT 1 FROM WS-FIRST-DIGIT-POS GIVING WS-DIGIT-COUNT.
058100     PERFORM 2045-APPEND-NUMBER-CHARS
058200         VARYING WS-DIGIT-COUNT FROM WS-FIRST-DIGIT-POS BY 1
058300         UNTIL WS-DIGIT-COUNT > 5.
058400 2049-APPEND-NUMBER-EXIT.
058500     EXIT.
058600 2041-TEST-ONE-DIGIT-POS.
058700     IF WS-NUM-EDIT-CHAR (WS-SUB2) NOT = SPACE
058800         MOVE WS-SUB2 TO WS-FIRST-DIGIT-POS
058900     END-IF.
059000 2042-TEST-ONE-DIGIT-POS-EXIT.
059100     EXIT.
059110*-------------------------------------------------------------------*
059120* WS-FIRST-DIGIT-POS STAYS ZERO UNTIL THE FIRST NON-SPACE POSITION  *
059130* IS FOUND, SO THE VARYING LOOP IN 2040- STOPS AS SOON AS IT SETS   *
059140* IT - THIS IS A LEFT-TO-RIGHT SCAN, NOT A RIGHT-TO-LEFT ONE, SO    *
059150* THE FIRST HIT IS ALWAYS THE LEFTMOST SIGNIFICANT DIGIT.           *
059160*-------------------------------------------------------------------*
059200 2045-APPEND-NUMBER-CHARS.
059300     ADD 1 TO WS-OUT-LEN.
059400     MOVE WS-NUM-EDIT-CHAR (WS-DIGIT-COUNT)
059500         TO PWCS-SPEC-TEXT (WS-OUT-LEN:1).
059600 2046-APPEND-NUMBER-CHARS-EXIT.
059700     EXIT.
059710**********************************************************************
059720*    END OF PWCONSPC                                                 *
059730*    THIS ELEMENT DELIBERATELY CARRIES NO FILE SECTION AND NO        *
059740*    DATE-DEPENDENT LOGIC OF ANY KIND - A POLICY SPEC IS TEXT, NOT    *
059750*    A TRANSACTION, AND HAS NO EXPIRATION OF ITS OWN.  THE SIBLING   *
059760*    ELEMENT PWRULEVL OWNS ALL EXPIRATION AND AGE-OF-PASSWORD LOGIC  *
059770*    AND NEVER CALLS BACK INTO THIS ONE FOR IT.                      *
059780**********************************************************************
