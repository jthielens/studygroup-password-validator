000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PWRULEDR.
000300 AUTHOR.        D L PRUITT.
000400 INSTALLATION.  SECURITY ADMINISTRATION SYSTEMS.
000500 DATE-WRITTEN.  10/1986.
000600 DATE-COMPILED.
000700 SECURITY.      CLASSIFIED - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  DEMONSTRATION FILEPASS FOR THE PASSWORD POLICY RULE ENGINE.     *
001200*  READS ONE VALIDATION REQUEST PER RECORD FROM PASSWORD-REQUEST-  *
001300*  FILE, DRIVES THE SPEC PARSER (PWCONSPC), THE RULE EVALUATOR      *
001400*  (PWRULEVL) AND THE LEGACY RE-CHECK (PWLEGACY) AGAINST IT, AND    *
001500*  WRITES ONE RESULT RECORD PER REQUEST TO PASSWORD-RESULT-FILE.    *
001600*  THIS ELEMENT IS A TEST/DEMONSTRATION HARNESS ONLY - IT IS NOT    *
001700*  PART OF ANY ON-LINE PASSWORD CHANGE TRANSACTION.                 *
001800*                                                                  *
001900*J    JCL..                                                        *
002000*                                                                  *
002100* //PWRULEDR EXEC PGM=PWRULEDR                                      *
002200* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
002300* //SYSOUT   DD SYSOUT=*                                           *
002400* //PWREQIN  DD DSN=T54.T9511F.PWRULEDR.REQUEST.DATA,DISP=SHR      *
002500* //PWRESOUT DD DSN=T54.T9511F.PWRULEDR.RESULT.DATA,               *
002600* //            DISP=(,CATLG,CATLG),                              *
002700* //            UNIT=USER,                                        *
002800* //            SPACE=(CYL,(5,3),RLSE),                           *
002900* //            DCB=(RECFM=FB,LRECL=380,BLKSIZE=0)                *
003000* //SYSIPT   DD DUMMY                                              *
003100*                                                                  *
003200*P    ENTRY PARAMETERS..                                           *
003300*     NONE.                                                        *
003400*                                                                  *
003500*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003600*     I/O ERROR ON EITHER FILE - ABENDS VIA EOJ9900-ABEND.          *
003700*                                                                  *
003800*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003900*     PWCONSPC ---- POLICY SPEC PARSE/RENDER                       *
004000*     PWRULEVL ---- CONTENT/REUSE/USER/EXPIRATION RULE EVALUATOR   *
004100*     PWLEGACY ---- LEGACY SUBMISSION RE-CHECK AND REMINDER BUILD  *
004200*                                                                  *
004300*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004400*     NONE                                                         *
004500*                                                                  *
004600**********************************************************************
004700*                                                                  *
004800*    CHANGE LOG                                                    *
004900*                                                                  *
005000*    86-10-06  DLP  ORIGINAL - DEMONSTRATION HARNESS FOR PWRULEVL  *
005100*    87-03-05  DLP  ADDED PWCONSPC CALL SO THE HARNESS EXERCISES   *
005200*                   A FULL SPEC STRING RATHER THAN A PREBUILT      *
005300*                   CONSTRAINT-VALUES TABLE                         *
005400*    90-05-02  RS   REQ 4760 - ADDED PWLEGACY CALL AND REMINDER     *
005500*                   LINE ON THE RESULT RECORD                       *
005600*    93-08-11  DLP  REQ 5544 - RESULT RECORD WIDENED FOR REPEAT/    *
005700*                   USER VIOLATION FLAGS                            *
005800*    98-10-02  RS   Y2K REVIEW - REQUEST DATES ALREADY CCYYMMDD,    *
005900*                   NO CHANGES REQUIRED, SIGNED OFF                 *
006000*    99-01-14  RS   Y2K REVIEW - RECONFIRMED AFTER COPYBOOK AUDIT  *
006100*    03-05-30  TO   REQ 88341 - SWITCHED TO THE SHARED PWCNSTTB/    *
006200*                   PWPWDREQ/PWVIOSET/PWEXPCHK COPYBOOKS           *
006300*    08-02-19  TO   REQ 91550 - MATCHER-PGM FIELD ON THE REQUEST   *
006400*                   RECORD LEFT BLANK - HARNESS NEVER SUPPLIES A   *
006500*                   HISTORY MATCHER, REPEAT CHECK IS SKIPPED       *
006600*                                                                  *
006700**********************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-370.
007100 OBJECT-COMPUTER.   IBM-370.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON STATUS IS PWRD-TRACE-ON
007500          OFF STATUS IS PWRD-TRACE-OFF.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT PASSWORD-REQUEST-FILE ASSIGN TO PWREQIN
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-REQUEST-IO-STAT.
008100     SELECT PASSWORD-RESULT-FILE ASSIGN TO PWRESOUT
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-RESULT-IO-STAT.
008400 DATA DIVISION.
008500 FILE SECTION.
008600**********************************************************************
008700*                  PASSWORD-REQUEST-FILE                            *
008800*    ONE VALIDATION REQUEST PER RECORD (SPEC UNITS 1,4,5,6,7,9).     *
008900**********************************************************************
009000 FD  PASSWORD-REQUEST-FILE
009100     RECORDING MODE IS F.
009200 01  PR-RECORD.
009300     05  PR-SPEC-TEXT            PIC X(256).
009400     05  PR-PASSWORD-TEXT        PIC X(64).
009500     05  PR-USERNAME-TEXT        PIC X(32).
009600     05  PR-HAS-USERNAME         PIC X(01).
009700         88  PR-USERNAME-SUPPLIED        VALUE 'Y'.
009800     05  PR-LAST-CHANGED-DATE.
009900         10  PR-LCD-CCYY         PIC 9(04).
010000         10  PR-LCD-MM           PIC 9(02).
010100         10  PR-LCD-DD           PIC 9(02).
010150     05  PR-LAST-CHANGED-NUM REDEFINES PR-LAST-CHANGED-DATE
010160                             PIC 9(08).
010200     05  PR-CURRENT-DATE.
010300         10  PR-CD-CCYY          PIC 9(04).
010400         10  PR-CD-MM            PIC 9(02).
010500         10  PR-CD-DD            PIC 9(02).
010600     05  PR-AGE-LIMIT-DAYS       PIC 9(05).
010700     05  FILLER                  PIC X(15).
010800**********************************************************************
010900*                  PASSWORD-RESULT-FILE                             *
011000*    ONE RESULT PER REQUEST, SAME SEQUENCE AS THE INPUT.             *
011100**********************************************************************
011200 FD  PASSWORD-RESULT-FILE
011300     RECORDING MODE IS F.
011400 01  RR-RECORD.
011500     05  RR-PARSE-OK             PIC X(01).
011600     05  RR-LENGTH-VIOL          PIC X(01).
011700     05  RR-UPPER-VIOL           PIC X(01).
011800     05  RR-LOWER-VIOL           PIC X(01).
011900     05  RR-DIGIT-VIOL           PIC X(01).
012000     05  RR-SPECIAL-VIOL         PIC X(01).
012100     05  RR-REPEAT-VIOL          PIC X(01).
012200     05  RR-USER-VIOL            PIC X(01).
012300     05  RR-EXPIRED              PIC X(01).
012400     05  RR-REMINDER-LINE        PIC X(60).
012500     05  FILLER                  PIC X(11).
012600 WORKING-STORAGE SECTION.
012700 01  FILLER                  PIC X(32)
012800         VALUE 'PWRULEDR WORKING STORAGE BEGINS'.
012900**********************************************************************
013000*                     READ ONLY CONSTANTS                          *
013100**********************************************************************
013200 01  READ-ONLY-WORK-AREA.
013300     05  BINARY1                 COMP PIC S9(04) VALUE +1.
013400     05  MSG01-IO-ERROR          PIC X(19)
013500                                 VALUE 'I/O ERROR ON FILE -'.
013600     05  WS-SPEC-FUNC-NAMES.
013700         10  WS-SPEC-FUNC-INIT   PIC X(01) VALUE '0'.
013800         10  WS-SPEC-FUNC-PARSE  PIC X(01) VALUE '1'.
013900     05  WS-SPEC-FUNC-TABLE REDEFINES WS-SPEC-FUNC-NAMES.
014000         10  WS-SPEC-FUNC-ENTRY  PIC X(01) OCCURS 2 TIMES.
014100**********************************************************************
014200*                V A R I A B L E   D A T A   A R E A S             *
014300**********************************************************************
014400 01  VARIABLE-WORK-AREA.
014500     05  WS-REQUEST-IO-STAT      PIC X(02) VALUE SPACE.
014600         88  REQUEST-IO-OK               VALUE '00'.
014700         88  REQUEST-IO-EOF              VALUE '10'.
014800     05  WS-RESULT-IO-STAT       PIC X(02) VALUE SPACE.
014900         88  RESULT-IO-OK                VALUE '00'.
015000     05  END-OF-FILE-INDICATOR   PIC X(01) VALUE 'N'.
015100         88  END-OF-FILE                 VALUE 'Y'.
015200         88  CONTINUE-PROCESSING         VALUE 'N'.
015300     05  WS-REQUEST-READ-CNTR    PIC 9(07) COMP-3 VALUE 0.
015400     05  WS-RESULT-WRITTEN-CNTR  PIC 9(07) COMP-3 VALUE 0.
015600     05  WS-LAST-CHANGED-EDIT    PIC 9(08).
015700     05  WS-LAST-CHANGED-GROUP REDEFINES WS-LAST-CHANGED-EDIT.
015800         10  WS-LCE-CCYY         PIC 9(04).
015900         10  WS-LCE-MM           PIC 9(02).
016000         10  WS-LCE-DD           PIC 9(02).
016050     05  FILLER                  PIC X(04).
016100 01  FILLER                  PIC X(32)
016200         VALUE 'PWRULEDR WORKING STORAGE ENDS  '.
016300**********************************************************************
016400*           L I N K A G E   E X C H A N G E   A R E A S             *
016500*    THESE ARE NOT A LINKAGE SECTION - PWRULEDR IS THE TOP OF THE   *
016600*    CALL CHAIN - BUT THEY ARE BUILT TO EXACTLY MATCH THE LINKAGE   *
016700*    SECTION OF EACH CALLED ELEMENT SO A GLANCE AT THE CALL         *
016800*    STATEMENT BELOW SHOWS THE FULL PARAMETER LIST.                 *
016900**********************************************************************
017000 01  WS-PWCS-PARMS.
017100     05  WS-PWCS-FUNCTION        PIC X(01).
017200     05  WS-PWCS-PARSE-OK        PIC X(01).
017300     05  FILLER                  PIC X(06).
017400 01  WS-PWRV-PARMS.
017500     05  WS-PWRV-FUNCTION        PIC X(01).
017600     05  WS-PWRV-MATCHER-PGM     PIC X(08) VALUE SPACE.
017700     05  FILLER                  PIC X(07).
017800 01  WS-PWLG-PARMS.
017900     05  WS-PWLG-FUNCTION        PIC X(01).
018000     05  WS-PWLG-CHANGE-IN-PROGRESS PIC X(01) VALUE 'N'.
018100     05  WS-PWLG-POLICY-APPLIES  PIC X(01) VALUE 'Y'.
018200     05  WS-PWLG-MESSAGE-SET     PIC X(01).
018300     05  FILLER                  PIC X(05).
018400 01  WS-PWLG-CONFIRM-TEXT        PIC X(64).
018500 01  WS-PWLG-MESSAGE             PIC X(40).
018600 01  WS-PWLG-REMINDER-TEXT.
018700     05  WS-PWLG-REMINDER-LINE   PIC X(60) OCCURS 5 TIMES.
018750     05  FILLER                  PIC X(04).
018800 COPY PWPWDREQ.
018900 COPY PWCNSTTB.
019000 COPY PWCHRCNT.
019100 COPY PWVIOSET.
019200 COPY PWHSTMCH.
019300 COPY PWEXPCHK.
019400**********************************************************************
019500*                        PROCEDURE DIVISION                        *
019600**********************************************************************
019700 PROCEDURE DIVISION.
019800**********************************************************************
019900*                        MAINLINE LOGIC                             *
020000**********************************************************************
020100 0000-CONTROL-PROCESS.
020200     PERFORM 1000-INITIALIZATION
020300         THRU 1099-INITIALIZATION-EXIT.
020400     PERFORM 1100-OPEN-FILES
020500         THRU 1199-OPEN-FILES-EXIT.
020600     SET CONTINUE-PROCESSING TO TRUE.
020700     PERFORM 2000-MAIN-PROCESS
020800         THRU 2099-MAIN-PROCESS-EXIT
020900         UNTIL END-OF-FILE.
021000     PERFORM EOJ9000-CLOSE-FILES
021100         THRU EOJ9099-CLOSE-FILES-EXIT.
021200     GOBACK.
021300**********************************************************************
021400*                      1000-INITIALIZATION                          *
021500**********************************************************************
021600 1000-INITIALIZATION.
021700     INITIALIZE WS-REQUEST-READ-CNTR WS-RESULT-WRITTEN-CNTR.
021800     MOVE SPACE TO END-OF-FILE-INDICATOR.
021900 1099-INITIALIZATION-EXIT.
022000     EXIT.
022010*--------------------------------------------------------------------*
022020*    THE TWO COUNTERS ARE INITIALIZED HERE RATHER THAN LEFT TO       *
022030*    THEIR WORKING-STORAGE VALUE ZERO CLAUSES SO THAT A RERUN OF     *
022040*    THIS PROGRAM IN THE SAME JOB STEP (NOT CURRENTLY DONE, BUT      *
022050*    NOT FORBIDDEN EITHER) WOULD STILL START FROM A CLEAN COUNT.     *
022060*--------------------------------------------------------------------*
022100**********************************************************************
022200*                        1100-OPEN-FILES                            *
022300**********************************************************************
022400 1100-OPEN-FILES.
022500     OPEN INPUT PASSWORD-REQUEST-FILE.
022600     IF NOT REQUEST-IO-OK
022700         DISPLAY MSG01-IO-ERROR ' PWREQIN'
022800         DISPLAY 'WS-REQUEST-IO-STAT=' WS-REQUEST-IO-STAT
022900         GO TO EOJ9900-ABEND
023000     END-IF.
023100     OPEN OUTPUT PASSWORD-RESULT-FILE.
023200     IF NOT RESULT-IO-OK
023300         DISPLAY MSG01-IO-ERROR ' PWRESOUT'
023400         DISPLAY 'WS-RESULT-IO-STAT=' WS-RESULT-IO-STAT
023500         GO TO EOJ9900-ABEND
023600     END-IF.
023700 1199-OPEN-FILES-EXIT.
023800     EXIT.
023810*--------------------------------------------------------------------*
023820*    BOTH FILES ARE OPENED BEFORE THE MAIN LOOP STARTS RATHER THAN   *
023830*    OPENING PWRESOUT LAZILY ON THE FIRST WRITE - A DEMONSTRATION    *
023840*    RUN WITH AN EMPTY REQUEST FILE SHOULD STILL PRODUCE AN EMPTY    *
023850*    BUT PROPERLY-OPENED AND CLOSED RESULT FILE FOR THE OPERATOR     *
023860*    TO CONFIRM THE JOB STEP RAN AT ALL.                             *
023870*--------------------------------------------------------------------*
023900**********************************************************************
024000*                       2000-MAIN-PROCESS                          *
024100**********************************************************************
024200 2000-MAIN-PROCESS.
024300     PERFORM 2100-READ-REQUEST
024400         THRU 2199-READ-REQUEST-EXIT.
024500     IF NOT END-OF-FILE
024600         PERFORM 2200-EVALUATE-REQUEST
024700             THRU 2299-EVALUATE-REQUEST-EXIT
024800         PERFORM 2300-WRITE-RESULT
024900             THRU 2399-WRITE-RESULT-EXIT
025000     END-IF.
025100 2099-MAIN-PROCESS-EXIT.
025200     EXIT.
025210*--------------------------------------------------------------------*
025220*    THE EVALUATE/WRITE PAIR IS GUARDED BY A SINGLE IF NOT           *
025230*    END-OF-FILE RATHER THAN TWO SEPARATE GUARDS, SINCE A RESULT     *
025240*    RECORD IS ALWAYS WRITTEN FOR EVERY REQUEST RECORD READ AND      *
025250*    NEVER FOR THE TRAILING END-OF-FILE CONDITION.                  *
025260*--------------------------------------------------------------------*
025300**********************************************************************
025400*                       2100-READ-REQUEST                          *
025500**********************************************************************
025600 2100-READ-REQUEST.
025700     READ PASSWORD-REQUEST-FILE
025800         AT END
025900             SET END-OF-FILE TO TRUE
026000     END-READ.
026100     IF NOT END-OF-FILE
026200         IF NOT REQUEST-IO-OK
026300             DISPLAY MSG01-IO-ERROR ' PWREQIN'
026400             DISPLAY 'WS-REQUEST-IO-STAT=' WS-REQUEST-IO-STAT
026500             GO TO EOJ9900-ABEND
026600         END-IF
026700         ADD 1 TO WS-REQUEST-READ-CNTR
026800     END-IF.
026900 2199-READ-REQUEST-EXIT.
027000     EXIT.
027010*--------------------------------------------------------------------*
027020*    THE READ-COUNTER IS ADDED TO ONLY INSIDE THE NOT-END-OF-FILE    *
027030*    BRANCH SO THE FINAL EOJ9000 DISPLAY REPORTS THE NUMBER OF       *
027040*    REQUEST RECORDS ACTUALLY PROCESSED, NOT THE NUMBER OF READ      *
027050*    STATEMENTS ISSUED (WHICH IS ALWAYS ONE HIGHER, FOR THE READ     *
027060*    THAT HITS END OF FILE).                                         *
027070*--------------------------------------------------------------------*
027100**********************************************************************
027200*                     2200-EVALUATE-REQUEST                        *
027300*    RUNS ONE REQUEST RECORD THROUGH THE SPEC PARSER, THE CONTENT    *
027400*    AND EXPIRATION CHECKS, AND THE LEGACY RE-CHECK, IN THAT ORDER.  *
027500**********************************************************************
027600 2200-EVALUATE-REQUEST.
027700     PERFORM 2210-BUILD-PASSWORD-INPUT
027800         THRU 2219-BUILD-PASSWORD-INPUT-EXIT.
027900     PERFORM 2220-PARSE-SPEC
028000         THRU 2229-PARSE-SPEC-EXIT.
028100     PERFORM 2230-CHECK-CONTENT
028200         THRU 2239-CHECK-CONTENT-EXIT.
028300     PERFORM 2240-CHECK-EXPIRATION
028400         THRU 2249-CHECK-EXPIRATION-EXIT.
028500     PERFORM 2250-LEGACY-RECHECK
028600         THRU 2259-LEGACY-RECHECK-EXIT.
028700 2299-EVALUATE-REQUEST-EXIT.
028800     EXIT.
028810*--------------------------------------------------------------------*
028820*    THE FIVE PERFORMS ABOVE RUN IN A FIXED ORDER EVEN THOUGH THE    *
028830*    CONTENT CHECK, EXPIRATION CHECK AND LEGACY RE-CHECK DO NOT      *
028840*    DEPEND ON ONE ANOTHER'S RESULTS - THE ORDER WAS CHOSEN TO       *
028850*    MATCH THE COLUMN ORDER OF PASSWORD-RESULT-FILE SO A READER      *
028860*    COMPARING THIS PARAGRAPH AGAINST THE RR-RECORD LAYOUT CAN       *
028870*    FOLLOW ALONG TOP TO BOTTOM WITHOUT JUMPING AROUND.               *
028880*--------------------------------------------------------------------*
028900**********************************************************************
029000*                 2210-BUILD-PASSWORD-INPUT                        *
029100**********************************************************************
029200 2210-BUILD-PASSWORD-INPUT.
029300     MOVE PR-PASSWORD-TEXT TO PI-PASSWORD-TEXT.
029400     MOVE 64 TO PI-PASSWORD-LEN.
029500     PERFORM 2211-TRIM-PASSWORD-LEN
029600         UNTIL PI-PASSWORD-LEN < 1
029610            OR PI-PASSWORD-TEXT (PI-PASSWORD-LEN:1) NOT = SPACE.
029700     MOVE PR-USERNAME-TEXT TO PI-USERNAME-TEXT.
029800     MOVE PR-HAS-USERNAME TO PI-HAS-USERNAME.
029900     MOVE 'N' TO PI-HAS-MATCHER.
029910     SET PI-CHANNEL-IS-BATCH TO TRUE.
029920     MOVE SPACES               TO PI-TERMINAL-ID
029930                                   PI-OPERATOR-ID.
029940     MOVE PR-CD-CCYY TO PI-SUBMIT-CCYY.
029950     MOVE PR-CD-MM   TO PI-SUBMIT-MM.
029960     MOVE PR-CD-DD   TO PI-SUBMIT-DD.
029970     MOVE 0 TO PI-RETRY-COUNT.
030000 2219-BUILD-PASSWORD-INPUT-EXIT.
030100     EXIT.
030150*--------------------------------------------------------------------*
030160*    THIS HARNESS ALWAYS MARKS THE REQUEST AS BATCH/NO-MATCHER/     *
030170*    NO-TERMINAL BECAUSE IT READS FROM A FLAT TEST FILE RATHER       *
030180*    THAN AN ON-LINE SCREEN - A REAL CALLER OF PWRULEVL WOULD SET    *
030190*    THESE FROM ITS OWN TRANSACTION CONTEXT INSTEAD.                 *
030195*--------------------------------------------------------------------*
030200 2211-TRIM-PASSWORD-LEN.
030300     SUBTRACT 1 FROM PI-PASSWORD-LEN.
030800 2212-TRIM-PASSWORD-LEN-EXIT.
030900     EXIT.
030910*--------------------------------------------------------------------*
030920*    NOTE THE EXIT PARAGRAPH NUMBER HERE (2212) DOES NOT FOLLOW THE  *
030930*    XX19 CONVENTION USED ELSEWHERE IN THIS PROGRAM - IT PREDATES    *
030940*    THE 03-05-30 COPYBOOK CONVERSION AND WAS LEFT AS FOUND RATHER   *
030950*    THAN RENUMBERED, SINCE RENUMBERING AN EXIT PARAGRAPH NAME       *
030960*    WOULD HAVE TOUCHED EVERY PERFORM THRU THAT REFERENCES IT.       *
030970*--------------------------------------------------------------------*
031000**********************************************************************
031100*                    2220-PARSE-SPEC                                *
031200**********************************************************************
031300 2220-PARSE-SPEC.
031400     MOVE WS-SPEC-FUNC-PARSE TO WS-PWCS-FUNCTION.
031500     CALL 'PWCONSPC' USING WS-PWCS-PARMS
031600                           PR-SPEC-TEXT
031700                           CONSTRAINT-VALUES.
031800 2229-PARSE-SPEC-EXIT.
031900     EXIT.
031910*--------------------------------------------------------------------*
031920*    WS-PWCS-PARMS IS REBUILT (FUNCTION CODE ONLY) ON EVERY CALL     *
031930*    BECAUSE PWCONSPC CLEARS WS-PWCS-PARSE-OK ITSELF ON ENTRY - THIS *
031940*    HARNESS DOES NOT NEED TO PRE-CLEAR IT, BUT THE FUNCTION CODE    *
031950*    MUST STILL BE SET BEFORE EVERY CALL SINCE THE CALLED PROGRAM    *
031960*    HAS NO OTHER WAY TO KNOW WHICH OF ITS TWO ENTRY POINTS TO TAKE. *
031970*--------------------------------------------------------------------*
032000**********************************************************************
032100*                   2230-CHECK-CONTENT                              *
032200**********************************************************************
032300 2230-CHECK-CONTENT.
032400     MOVE '1' TO WS-PWRV-FUNCTION.
032500     MOVE SPACE TO WS-PWRV-MATCHER-PGM.
032600     CALL 'PWRULEVL' USING WS-PWRV-PARMS
032700                           PASSWORD-INPUT
032800                           CONSTRAINT-VALUES
032900                           CHAR-COUNTS
033000                           VIOLATION-SET
033100                           PASSWORD-HISTORY-MATCH
033200                           EXPIRATION-CHECK.
033300 2239-CHECK-CONTENT-EXIT.
033400     EXIT.
033410*--------------------------------------------------------------------*
033420*    WS-PWRV-MATCHER-PGM IS LEFT BLANK BEFORE THIS CALL BECAUSE THE  *
033430*    REQUEST FILE HAS NO COLUMN FOR A CALLER-SUPPLIED MATCHER        *
033440*    PROGRAM NAME - PWRULEVL TREATS A BLANK NAME AS "NO HISTORY      *
033450*    MATCHER AVAILABLE" AND SKIPS THE REPEAT-PASSWORD CHECK          *
033460*    ENTIRELY RATHER THAN ATTEMPTING A CALL TO A BLANK PROGRAM-ID.   *
033470*--------------------------------------------------------------------*
033500**********************************************************************
033600*                  2240-CHECK-EXPIRATION                            *
033700**********************************************************************
033800 2240-CHECK-EXPIRATION.
033900     MOVE PR-LAST-CHANGED-DATE TO EC-LAST-CHANGED-DATE.
034000     MOVE PR-CURRENT-DATE      TO EC-CURRENT-DATE.
034100     MOVE PR-AGE-LIMIT-DAYS    TO EC-AGE-LIMIT-DAYS.
034200     MOVE '2' TO WS-PWRV-FUNCTION.
034300     CALL 'PWRULEVL' USING WS-PWRV-PARMS
034400                           PASSWORD-INPUT
034500                           CONSTRAINT-VALUES
034600                           CHAR-COUNTS
034700                           VIOLATION-SET
034800                           PASSWORD-HISTORY-MATCH
034900                           EXPIRATION-CHECK.
035000 2249-CHECK-EXPIRATION-EXIT.
035100     EXIT.
035110*--------------------------------------------------------------------*
035120*    THE THREE MOVES AT THE TOP OF 2240 COPY THE REQUEST RECORD'S    *
035130*    DATE FIELDS INTO EXPIRATION-CHECK BEFORE EVERY CALL BECAUSE      *
035140*    EXPIRATION-CHECK IS A SHARED LINKAGE RECORD ALSO WRITTEN BY     *
035150*    PWLEGACY'S CALL BELOW - REBUILDING IT FRESH EACH TIME AVOIDS    *
035160*    ANY DEPENDENCY ON WHAT THE PRIOR REQUEST RECORD LEFT BEHIND.    *
035170*--------------------------------------------------------------------*
035200**********************************************************************
035300*                  2250-LEGACY-RECHECK                              *
035400*    RUNS THE SAME PASSWORD BACK THROUGH THE LEGACY POLICY CHECK SO  *
035500*    THE HARNESS ALSO EXERCISES PWLEGACY'S INDEPENDENT COUNTING AND  *
035600*    REMINDER-BUILDING LOGIC (SPEC UNITS 9,10).                      *
035700**********************************************************************
035800 2250-LEGACY-RECHECK.
035900     MOVE '2' TO WS-PWLG-FUNCTION.
036000     MOVE SPACE TO WS-PWLG-MESSAGE-SET.
036100     MOVE SPACE TO WS-PWLG-REMINDER-TEXT.
036200     CALL 'PWLEGACY' USING WS-PWLG-PARMS
036300                           WS-PWLG-CONFIRM-TEXT
036400                           WS-PWLG-MESSAGE
036500                           WS-PWLG-REMINDER-TEXT
036600                           PASSWORD-INPUT
036700                           CONSTRAINT-VALUES
036800                           EXPIRATION-CHECK.
036900 2259-LEGACY-RECHECK-EXIT.
037000     EXIT.
037010*--------------------------------------------------------------------*
037020*    WS-PWLG-CONFIRM-TEXT IS NEVER MOVED TO HERE BECAUSE THIS        *
037030*    HARNESS HAS NO SEPARATE CONFIRMATION FIELD ON THE REQUEST       *
037040*    RECORD - IT IS LEFT AT ITS INITIAL LOW-VALUES, WHICH IS         *
037050*    HARMLESS SINCE WE CALL PWLEGACY WITH FUNCTION '2' (POLICY       *
037060*    RE-CHECK) RATHER THAN FUNCTION '1' (SUBMISSION VERIFY), AND     *
037070*    ONLY FUNCTION '1' EVER COMPARES AGAINST PWLG-CONFIRM-TEXT.      *
037080*--------------------------------------------------------------------*
037100**********************************************************************
037200*                     2300-WRITE-RESULT                            *
037300**********************************************************************
037400 2300-WRITE-RESULT.
037500     MOVE SPACE TO RR-RECORD.
037600     MOVE WS-PWCS-PARSE-OK TO RR-PARSE-OK.
037700     MOVE VS-LENGTH  TO RR-LENGTH-VIOL.
037800     MOVE VS-UPPER   TO RR-UPPER-VIOL.
037900     MOVE VS-LOWER   TO RR-LOWER-VIOL.
038000     MOVE VS-DIGIT   TO RR-DIGIT-VIOL.
038100     MOVE VS-SPECIAL TO RR-SPECIAL-VIOL.
038200     MOVE VS-REPEAT  TO RR-REPEAT-VIOL.
038300     MOVE VS-USER    TO RR-USER-VIOL.
038400     MOVE EC-IS-EXPIRED TO RR-EXPIRED.
038500     MOVE WS-PWLG-REMINDER-LINE (1) TO RR-REMINDER-LINE.
038600     WRITE RR-RECORD.
038700     IF NOT RESULT-IO-OK
038800         DISPLAY MSG01-IO-ERROR ' PWRESOUT'
038900         DISPLAY 'WS-RESULT-IO-STAT=' WS-RESULT-IO-STAT
039000         GO TO EOJ9900-ABEND
039100     END-IF.
039200     ADD 1 TO WS-RESULT-WRITTEN-CNTR.
039300 2399-WRITE-RESULT-EXIT.
039400     EXIT.
039500**********************************************************************
039600*                    EOJ9000-CLOSE-FILES                           *
039700**********************************************************************
039800 EOJ9000-CLOSE-FILES.
039900     CLOSE PASSWORD-REQUEST-FILE.
040000     CLOSE PASSWORD-RESULT-FILE.
040100     DISPLAY 'REQUESTS READ: ' WS-REQUEST-READ-CNTR.
040200     DISPLAY 'RESULTS WRITTEN: ' WS-RESULT-WRITTEN-CNTR.
040300     GO TO EOJ9099-CLOSE-FILES-EXIT.
040400 EOJ9900-ABEND.
040500     DISPLAY 'PWRULEDR ABENDING DUE TO ERROR'.
040600 EOJ9099-CLOSE-FILES-EXIT.
040700     EXIT.
040800**********************************************************************
040900*                                                                  *
041000*    END OF PWRULEDR                                                *
041100*                                                                  *
041200*    MAINTENANCE NOTE - THIS ELEMENT IS THE ONLY CALLER OF ALL       *
041300*    THREE RULE-ENGINE ELEMENTS (PWCONSPC, PWRULEVL, PWLEGACY) IN    *
041400*    A SINGLE RUN, SO IT IS THE FIRST PLACE TO RUN A REGRESSION      *
041500*    PASS AFTER CHANGING ANY OF THE FOUR SHARED COPYBOOKS          *
041600*    (PWPWDREQ, PWCNSTTB, PWCHRCNT, PWVIOSET, PWHSTMCH, PWEXPCHK)    *
041700*    SINCE A LAYOUT MISMATCH BETWEEN TWO ELEMENTS SHOWS UP HERE AS   *
041800*    GARBLED RESULT RECORDS RATHER THAN A COMPILE ERROR.             *
041900*                                                                  *
042000*    THE WS-PWxx-PARMS GROUPS IN WORKING-STORAGE ARE HAND-BUILT TO  *
042100*    MATCH EACH CALLED ELEMENT'S OWN LINKAGE SECTION PARMS RECORD    *
042200*    RATHER THAN COPIED FROM A SHARED COPYBOOK, BECAUSE EACH         *
042300*    ELEMENT'S FUNCTION-CODE SWITCH IS LOCAL TO THAT ELEMENT AND     *
042400*    NOT PART OF ANY SPEC UNIT - WHEN ADDING A NEW FUNCTION CODE     *
042500*    TO PWCONSPC, PWRULEVL OR PWLEGACY, THIS PROGRAM'S MATCHING      *
042600*    WS-PWxx-PARMS GROUP MUST BE WIDENED BY HAND TO STAY IN STEP.    *
042700*                                                                  *
042800*    THE DEMONSTRATION JCL ABOVE USES A SAMPLE DATASET QUALIFIER -  *
042900*    EVERY SITE RUNNING THIS HARNESS SUBSTITUTES ITS OWN HLQ AND    *
043000*    VOLUME/UNIT ASSIGNMENTS BEFORE SUBMITTING IT.                  *
043100*                                                                  *
043200**********************************************************************
